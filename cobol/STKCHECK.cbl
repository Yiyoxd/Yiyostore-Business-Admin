000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.   STKCHECK.
000120 AUTHOR.       M SANTOS.
000130 INSTALLATION. YIYOSTORE - SISTEMAS.
000140 DATE-WRITTEN. 04/22/1995.
000150 DATE-COMPILED.
000160 SECURITY.     USO INTERNO - CONFERENCIA DE ESTOQUE.
000170*----------------------------------------------------------------*
000180*    STKCHECK  --  VERIFICA SE HA ESTOQUE SUFICIENTE DE UM
000190*    PRODUTO, SOMANDO A QUANTIDADE DISPONIVEL DE TODOS OS SEUS
000200*    LOTES (SEM OLHAR O ESTADO DO LOTE)
000210*----------------------------------------------------------------*
000220*    OBJETIVO      : DAR UM "SIM/NAO" RAPIDO SOBRE ESTOQUE PARA
000230*                    QUEM SO PRECISA SABER SE UM PRODUTO TEM
000240*                    QUANTIDADE SUFICIENTE, SEM PRECISAR MONTAR
000250*                    O DESDOBRAMENTO PEPS COMPLETO. NAO SUBSTITUI
000260*                    O PEPS - VER OBSERVACAO NO HISTORICO.
000270*    ANALISTA      : M SANTOS
000280*    COMO USAR     : LKS-STK-PROD-ID   .. PRODUCTO A CONFERIR
000290*                   : LKS-STK-CANTIDAD  .. QUANTIDADE SOLICITADA
000300*                   : LKS-STK-RETORNO   .. 0 - ESTOQUE SUFICIENTE
000310*                                           1 - ESTOQUE INSUFIC.
000320*                                           2 - PRODUCTO NAO
000330*                                               TEM NENHUM LOTE
000340*                                           3 - QUANTIDADE
000350*                                               SOLICITADA <= 0
000360*----------------------------------------------------------------*
000370*    HISTORICO DE ALTERACOES
000380*----------------------------------------------------------------*
000390*    04/22/1995  MFS  CHAMADO 0118   VERSAO INICIAL
000400*    08/30/1996  MFS  CHAMADO 0139   CORRIGIDO BUG QUE SEMPRE
000410*                                    DEVOLVIA "INSUFICIENTE"
000420*                                    (LKS-STK-RETORNO NAO ERA
000430*                                    ZERADO NO INICIO DA ROTINA)
000440*    01/06/1998  RGN  CHAMADO 0188   REVISAO GERAL BIMILENIO (Y2K)
000450*    03/14/1999  MFS  CHAMADO 0196   CONFIRMADO OK POS-BIMILENIO
000460*    10/20/2003  RCS  CHAMADO 0266   PADRONIZADO COM CADASTROS
000470*    06/22/2021  MFS  PEDIDO 0248   ESTA ROTINA SOMA TODOS OS
000480*                                    LOTES DO PRODUCTO, INDEPEN-
000490*                                    DENTE DO ESTADO - O PEPS
000500*                                    (PROGRAMA PEDMANT) SO BAIXA
000510*                                    DOS LOTES ELEGIVEIS, PODENDO
000520*                                    DIVERGIR DESTA CONFERENCIA
000530*----------------------------------------------------------------*
000540
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM
000590     CLASS DIGITO IS "0" THRU "9".
000600
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT LOTE-FILE     ASSIGN TO DISK
000640            ORGANIZATION  IS SEQUENTIAL
000650            ACCESS MODE   IS SEQUENTIAL
000660            FILE STATUS   IS FS-LOTE.
000670
000680 DATA DIVISION.
000690 FILE SECTION.
000700
000710 FD  LOTE-FILE
000720     LABEL RECORD IS STANDARD
000730     VALUE OF FILE-ID IS 'LOTEPROD'.
000740 COPY "LOTEPROD.CPY".
000750
000760 WORKING-STORAGE SECTION.
000770
000780 77  FS-LOTE                     PIC  X(002)     VALUE "00".
000790
000800 01  WSS-CONTADORES.
000810     05  WSS-TOTAL-DISPONIVEL    PIC  9(009) COMP    VALUE ZEROS.
000820     05  WSS-QTD-LOTES-LIDOS     PIC  9(005) COMP    VALUE ZEROS.
000830     05  WSS-QTD-LOTES-PRODUCTO  PIC  9(005) COMP    VALUE ZEROS.
000835     05  FILLER                  PIC  X(010)     VALUE SPACES.
000840
000850*----------------------------------------------------------------*
000860*    VISAO ALTERNATIVA DO CAMPO DE RETORNO, USADA PARA COMPOR A
000870*    MENSAGEM DE CONFERENCIA IMPRESSA NO LOG DE PEDMANT
000880*----------------------------------------------------------------*
000890 01  WSS-CODIGO-RETORNO          PIC  9(002)     VALUE ZEROS.
000900 01  WSS-CODIGO-RETORNO-R REDEFINES WSS-CODIGO-RETORNO.
000905     05  FILLER                  PIC  X(001).
000910     05  WSS-COD-RET-DIGITO      PIC  X(001).
000920
000930 01  WSS-MSG-LOG                 PIC  X(080)     VALUE SPACES.
000940
000950 01  WSS-TOTAL-DISPONIVEL-X      PIC  9(009)     VALUE ZEROS.
000960 01  WSS-TOTAL-DISPONIVEL-X-R REDEFINES WSS-TOTAL-DISPONIVEL-X.
000970     05  WSS-TOT-DISP-MILHARES   PIC  9(006).
000975     05  FILLER                  PIC  9(001).
000980     05  WSS-TOT-DISP-UNIDADES   PIC  9(002).
000990
001000*----------------------------------------------------------------*
001010*    VISAO DECOMPOSTA DO PRODUCTO CONSULTADO, USADA SO NA
001020*    MENSAGEM DE LOG QUANDO O ESTOQUE E INSUFICIENTE
001030*----------------------------------------------------------------*
001040 01  WSS-STK-PROD-ID-X           PIC  9(009)     VALUE ZEROS.
001050 01  WSS-STK-PROD-ID-X-R REDEFINES WSS-STK-PROD-ID-X.
001060     05  WSS-STK-PROD-MILHARES   PIC  9(006).
001065     05  FILLER                  PIC  9(001).
001070     05  WSS-STK-PROD-UNIDADES   PIC  9(002).
001080
001090 LINKAGE SECTION.
001100 01  LKS-PARAMETRO.
001110     05  LKS-STK-PROD-ID         PIC  9(009).
001120     05  LKS-STK-CANTIDAD        PIC  9(007).
001130     05  LKS-STK-RETORNO         PIC  9(001).
001135     05  FILLER                  PIC  X(005).
001140
001150 PROCEDURE DIVISION USING LKS-PARAMETRO.
001160
001170 P0000-PRINCIPAL.
001180
001190     PERFORM P1000-INICIAL     THRU P1000-FIM
001200     PERFORM P2000-SOMAR-LOTES THRU P2000-FIM
001210     PERFORM P5000-DECIDIR     THRU P5000-FIM
001220     GOBACK.
001230
001240 P1000-INICIAL.
001250
001260     MOVE ZEROS TO LKS-STK-RETORNO
001270     MOVE ZEROS TO WSS-TOTAL-DISPONIVEL
001280     MOVE ZEROS TO WSS-QTD-LOTES-PRODUCTO
001290
001300     IF LKS-STK-CANTIDAD EQUAL ZEROS
001310        MOVE 3 TO LKS-STK-RETORNO
001320        GOBACK
001330     END-IF.
001340
001350 P1000-FIM.
001360     EXIT.
001370
001380*----------------------------------------------------------------*
001390*    P2000-SOMAR-LOTES  --  PERCORRE TODO O ARQUIVO DE LOTES E
001400*    SOMA A QUANTIDADE DISPONIVEL DOS LOTES DO PRODUCTO PEDIDO,
001410*    SEJA QUAL FOR O ESTADO DO LOTE
001420*----------------------------------------------------------------*
001430 P2000-SOMAR-LOTES.
001440
001450     OPEN INPUT LOTE-FILE
001460     READ LOTE-FILE
001470         AT END MOVE "10" TO FS-LOTE
001480     END-READ
001490
001500     PERFORM P2100-CONFERIR-1-LOTE THRU P2100-FIM
001510         UNTIL FS-LOTE NOT EQUAL "00"
001520
001530     CLOSE LOTE-FILE.
001540
001550 P2000-FIM.
001560     EXIT.
001570
001580 P2100-CONFERIR-1-LOTE.
001590
001600     IF LOTE-PROD-ID EQUAL LKS-STK-PROD-ID
001610        ADD 1 TO WSS-QTD-LOTES-PRODUCTO
001620        ADD LOTE-CANTIDAD-DISP TO WSS-TOTAL-DISPONIVEL
001630     END-IF
001640
001650     ADD 1 TO WSS-QTD-LOTES-LIDOS
001660
001670     READ LOTE-FILE
001680         AT END MOVE "10" TO FS-LOTE
001690     END-READ.
001700
001710 P2100-FIM.
001720     EXIT.
001730
001740*----------------------------------------------------------------*
001750*    P5000-DECIDIR  --  COMPARA O TOTAL DISPONIVEL COM O
001760*    SOLICITADO E DEVOLVE O CODIGO DE RETORNO
001770*----------------------------------------------------------------*
001780 P5000-DECIDIR.
001790
001800     IF WSS-QTD-LOTES-PRODUCTO EQUAL ZEROS
001810        MOVE 2 TO LKS-STK-RETORNO
001820     ELSE
001830        MOVE WSS-TOTAL-DISPONIVEL TO WSS-TOTAL-DISPONIVEL-X
001840        IF WSS-TOTAL-DISPONIVEL-X LESS LKS-STK-CANTIDAD
001850           MOVE 1 TO LKS-STK-RETORNO
001860        ELSE
001870           MOVE 0 TO LKS-STK-RETORNO
001880        END-IF
001890     END-IF
001900
001910     MOVE LKS-STK-RETORNO TO WSS-CODIGO-RETORNO
001920
001930     IF LKS-STK-RETORNO NOT EQUAL ZEROS
001940         MOVE LKS-STK-PROD-ID TO WSS-STK-PROD-ID-X
001945         MOVE WSS-TOTAL-DISPONIVEL TO WSS-TOTAL-DISPONIVEL-X
001950         STRING "STKCHECK - PRODUCTO " WSS-STK-PROD-MILHARES
001960                WSS-STK-PROD-UNIDADES
001963                " - DISPONIVEL " WSS-TOT-DISP-MILHARES
001966                WSS-TOT-DISP-UNIDADES
001970                " - CODIGO DE RETORNO " WSS-COD-RET-DIGITO
001980                DELIMITED BY SIZE
001990                INTO WSS-MSG-LOG
002000         END-STRING
002010         DISPLAY WSS-MSG-LOG
002020     END-IF.
002030
002040 P5000-FIM.
002050     EXIT.
002060
002070 END PROGRAM STKCHECK.
