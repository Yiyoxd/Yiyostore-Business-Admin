000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.   PEDTOTAL.
000120 AUTHOR.       R GANADE.
000130 INSTALLATION. YIYOSTORE - SISTEMAS.
000140 DATE-WRITTEN. 11/12/1990.
000150 DATE-COMPILED.
000160 SECURITY.     USO INTERNO - CALCULO DE TOTAL DE PEDIDO.
000170*----------------------------------------------------------------*
000180*    PEDTOTAL  --  CALCULA O VALOR TOTAL DE UM PEDIDO
000190*----------------------------------------------------------------*
000200*    OBJETIVO      : SOMAR QUANTIDAD * PRECIO-UNITARIO DE TODAS
000210*                    AS LINHAS ATIVAS DE UM PEDIDO, ARREDONDANDO
000220*                    O RESULTADO A 2 CASAS DECIMAIS
000230*    ANALISTA      : R GANADE
000240*    COMO USAR     : LKS-TOT-PED-ID  .. PEDIDO A TOTALIZAR
000250*                   : LKS-TOT-VALOR   .. VALOR TOTAL (SAIDA)
000260*----------------------------------------------------------------*
000270*    HISTORICO DE ALTERACOES
000280*----------------------------------------------------------------*
000290*    11/12/1990  RGN  CHAMADO 0062   VERSAO INICIAL
000300*    04/22/1995  RGN  CHAMADO 0119   ARREDONDAMENTO PARA 2 CASAS
000310*    01/06/1998  RGN  CHAMADO 0188   REVISAO GERAL BIMILENIO (Y2K)
000320*    03/14/1999  MFS  CHAMADO 0196   CONFIRMADO OK POS-BIMILENIO
000330*    10/20/2003  RCS  CHAMADO 0266   PADRONIZADO COM CADASTROS
000340*    11/03/2022  RCS  PEDIDO 0259   IGNORA LINHAS EXCLUIDAS
000350*                                    (DET-IND-SITUACAO = "E")
000360*----------------------------------------------------------------*
000370
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM
000420     CLASS DIGITO IS "0" THRU "9".
000430
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT DETALLE-FILE  ASSIGN TO DISK
000470            ORGANIZATION  IS SEQUENTIAL
000480            ACCESS MODE   IS SEQUENTIAL
000490            FILE STATUS   IS FS-DETALLE.
000500
000510 DATA DIVISION.
000520 FILE SECTION.
000530
000540 FD  DETALLE-FILE
000550     LABEL RECORD IS STANDARD
000560     VALUE OF FILE-ID IS 'DETALLE'.
000570 COPY "DETPED.CPY".
000580
000590 WORKING-STORAGE SECTION.
000600
000610 77  FS-DETALLE                  PIC  X(002)     VALUE "00".
000620
000630 01  WSS-ACUMULADOR.
000640     05  WSS-VALOR-LINEA         PIC  9(009)V99      VALUE ZEROS.
000660     05  WSS-TOTAL-ACUM          PIC  9(009)V99      VALUE ZEROS.
000680     05  WSS-QTD-LINEAS          PIC  9(005) COMP    VALUE ZEROS.
000685     05  FILLER                  PIC  X(010)     VALUE SPACES.
000690
000700*----------------------------------------------------------------*
000710*    VISAO SEPARADA EM PESOS/CENTAVOS - USADA PARA CONFERENCIA
000720*    VISUAL DO TOTAL NO TERMINAL DE OPERACAO
000730*----------------------------------------------------------------*
000740 01  WSS-TOTAL-X                 PIC  9(009)V99  VALUE ZEROS.
000750 01  WSS-TOTAL-X-R REDEFINES WSS-TOTAL-X.
000755     05  FILLER                  PIC  9(001).
000760     05  WSS-TOTAL-X-PESOS       PIC  9(008).
000770     05  WSS-TOTAL-X-CENTAVOS    PIC  9(002).
000780
000790 01  WSS-PED-ID-X                PIC  9(009)     VALUE ZEROS.
000800 01  WSS-PED-ID-X-R REDEFINES WSS-PED-ID-X.
000810     05  WSS-PED-ID-MILHARES     PIC  9(006).
000815     05  FILLER                  PIC  9(001).
000820     05  WSS-PED-ID-UNIDADES     PIC  9(002).
000830
000840*----------------------------------------------------------------*
000850*    VISAO DECOMPOSTA DA QUANTIDADE DE LINHAS SOMADAS, USADA NA
000860*    MENSAGEM DE CONFERENCIA IMPRESSA POR QUEM CHAMA ESTA ROTINA
000870*----------------------------------------------------------------*
000880 01  WSS-QTD-LINEAS-X            PIC  9(005)     VALUE ZEROS.
000890 01  WSS-QTD-LINEAS-X-R REDEFINES WSS-QTD-LINEAS-X.
000900     05  WSS-QTD-LIN-CENTENAS    PIC  9(003).
000905     05  FILLER                  PIC  9(001).
000910     05  WSS-QTD-LIN-UNIDADES    PIC  9(001).
000915
000920 01  WSS-MSG-LOG                 PIC  X(080)     VALUE SPACES.
000925
000930 LINKAGE SECTION.
000940 01  LKS-PARAMETRO.
000950     05  LKS-TOT-PED-ID          PIC  9(009).
000960     05  LKS-TOT-VALOR           PIC  9(009)V99.
000965     05  FILLER                  PIC  X(005).
000970
000980 PROCEDURE DIVISION USING LKS-PARAMETRO.
000990
001000 P0000-PRINCIPAL.
001010
001020     PERFORM P1000-INICIAL   THRU P1000-FIM
001030     PERFORM P2000-SOMAR     THRU P2000-FIM
001040     PERFORM P5000-FINAL     THRU P5000-FIM
001050     GOBACK.
001060
001070 P1000-INICIAL.
001080
001090     MOVE ZEROS TO WSS-TOTAL-ACUM
001100     MOVE ZEROS TO WSS-QTD-LINEAS
001110     MOVE LKS-TOT-PED-ID TO WSS-PED-ID-X.
001120
001130 P1000-FIM.
001140     EXIT.
001150
001160*----------------------------------------------------------------*
001170*    P2000-SOMAR  --  PERCORRE O ARQUIVO DE LINHAS DE PEDIDO E
001180*    ACUMULA AS LINHAS ATIVAS DO PEDIDO PEDIDO
001190*----------------------------------------------------------------*
001200 P2000-SOMAR.
001210
001220     OPEN INPUT DETALLE-FILE
001230     READ DETALLE-FILE
001240         AT END MOVE "10" TO FS-DETALLE
001250     END-READ
001260
001270     PERFORM P2100-SOMAR-1-LINEA THRU P2100-FIM
001280         UNTIL FS-DETALLE NOT EQUAL "00"
001290
001300     CLOSE DETALLE-FILE.
001310
001320 P2000-FIM.
001330     EXIT.
001340
001350 P2100-SOMAR-1-LINEA.
001360
001370     IF DET-PEDIDO-ID EQUAL LKS-TOT-PED-ID
001380        AND DET-REG-ATIVO
001390        COMPUTE WSS-VALOR-LINEA ROUNDED =
001400            DET-CANTIDAD * DET-PRECIO-UNITARIO
001410        ADD WSS-VALOR-LINEA TO WSS-TOTAL-ACUM
001420        ADD 1 TO WSS-QTD-LINEAS
001430     END-IF
001440
001450     READ DETALLE-FILE
001460         AT END MOVE "10" TO FS-DETALLE
001470     END-READ.
001480
001490 P2100-FIM.
001500     EXIT.
001510
001520*----------------------------------------------------------------*
001530*    P5000-FINAL  --  DEVOLVE O TOTAL CALCULADO
001540*----------------------------------------------------------------*
001550 P5000-FINAL.
001560
001570     MOVE WSS-TOTAL-ACUM TO LKS-TOT-VALOR
001580     MOVE WSS-TOTAL-ACUM TO WSS-TOTAL-X
001590     MOVE WSS-QTD-LINEAS TO WSS-QTD-LINEAS-X
001593
001595     STRING "PEDIDO " WSS-PED-ID-MILHARES
001596            WSS-PED-ID-UNIDADES " - TOTAL $ "
001597            WSS-TOTAL-X-PESOS "." WSS-TOTAL-X-CENTAVOS
001598            " (" WSS-QTD-LIN-CENTENAS WSS-QTD-LIN-UNIDADES
001599            " LINEAS)"
001600            DELIMITED BY SIZE
001601            INTO WSS-MSG-LOG
001602     END-STRING
001603     DISPLAY WSS-MSG-LOG.
001605
001610 P5000-FIM.
001620     EXIT.
001630
001640 END PROGRAM PEDTOTAL.
