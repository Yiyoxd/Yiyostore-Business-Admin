000100*----------------------------------------------------------------*
000110*    TRANSACCION DE PEDIDO (FILA DE ENTRADA DO LOTE NOTURNO)
000120*    PEDTRANS.CPY
000130*----------------------------------------------------------------*
000140*    LAYOUT INDEPENDENTE DO CABECALHO DEFINITIVO (PEDIDO.CPY) -
000150*    A TRANSACAO TRAZ SOMENTE O QUE O SOLICITANTE INFORMOU;
000160*    QUEM CALCULA/CONFIRMA E O PROGRAMA PEDMANT.
000170*----------------------------------------------------------------*
000180*    2019-09-03  RCS  PEDIDO 0209   VERSAO INICIAL - FILA DE
000190*                                    PEDIDOS A PROCESSAR
000200*----------------------------------------------------------------*
000210 01  REG-PEDIDO-TRANS.
000220     03  TRANS-TIPO              PIC  X(001).
000230         88  TRANS-INCLUSAO          VALUE "A".
000240         88  TRANS-ALTERACAO         VALUE "M".
000250         88  TRANS-EXCLUSAO          VALUE "E".
000260     03  TRANS-PED-ID             PIC  9(009).
000270     03  TRANS-CLIENTE-ID         PIC  9(009).
000280     03  TRANS-FECHA              PIC  9(008).
000290     03  TRANS-METODO-PAGO        PIC  X(020).
000300     03  TRANS-LUGAR-COMPRA       PIC  X(025).
000310     03  TRANS-ESTADO             PIC  X(012).
000320     03  TRANS-NOTAS              PIC  X(500).
000330     03  FILLER                   PIC  X(020)     VALUE SPACES.
