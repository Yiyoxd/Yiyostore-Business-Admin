000100*----------------------------------------------------------------*
000110*    CADASTRO DE ENDERECOS DE ENTREGA  --  DIRECCIO.CPY
000120*----------------------------------------------------------------*
000130*    2014-01-15  GAN  PEDIDO 0080   VERSAO INICIAL
000140*    2018-02-08  GAN  PEDIDO 0177   ENTRE-CALLES E REFERENCIA
000150*----------------------------------------------------------------*
000160 01  REG-DIRECCION.
000170     03  DIR-ID                  PIC  9(009).
000180     03  DIR-CALLE               PIC  X(100).
000190     03  DIR-NUM-EXT             PIC  X(010).
000200     03  DIR-NUM-INT             PIC  X(010).
000210     03  DIR-COLONIA-ID          PIC  9(009).
000220     03  DIR-ENTRE-CALLE-1       PIC  X(100).
000230     03  DIR-ENTRE-CALLE-2       PIC  X(100).
000240     03  DIR-REFERENCIA          PIC  X(255).
000250     03  DIR-CONTROLE.
000260         05  DIR-IND-SITUACAO    PIC  X(001)     VALUE "A".
000270             88  DIR-REG-ATIVO           VALUE "A".
000280             88  DIR-REG-INATIVO         VALUE "I".
000290     03  FILLER                  PIC  X(020)     VALUE SPACES.
