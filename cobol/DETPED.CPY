000100*----------------------------------------------------------------*
000110*    LINHA DE PEDIDO  --  DETPED.CPY
000120*----------------------------------------------------------------*
000130*    2014-04-08  GAN  PEDIDO 0098   VERSAO INICIAL
000140*    2016-09-19  GAN  PEDIDO 0151   AMARRACAO COM LOTE (PEPS)
000150*    2019-06-18  RCS  PEDIDO 0201   PRODUTO IDENTIFICADO PELO LOTE
000160*                                    PLACEHOLDER - CAMPO PROPRIO
000170*                                    DE PRODUTO REMOVIDO DA LINHA
000180*----------------------------------------------------------------*
000190 01  REG-DETALLE-PEDIDO.
000200     03  DET-ID                  PIC  9(009).
000210     03  DET-PEDIDO-ID           PIC  9(009).
000220     03  DET-LOTE-ID             PIC  9(009).
000230*        ZERO ATE A LINHA SER ATENDIDA PELO PEPS - ENQUANTO A
000240*        LINHA ESTA PENDENTE, ESTE CAMPO TRAZ UM LOTE QUALQUER
000250*        DO PRODUTO DESEJADO (PLACEHOLDER), SO PARA IDENTIFICAR
000260*        A MERCADORIA - O AMARRE DEFINITIVO E FEITO PELO PEPS
000270         88  DET-SEM-LOTE            VALUE ZEROS.
000280     03  DET-CANTIDAD            PIC  9(007).
000290     03  DET-PRECIO-UNITARIO     PIC  9(007)V99.
000300     03  DET-CONTROLE.
000310         05  DET-IND-SITUACAO    PIC  X(001)     VALUE "A".
000320             88  DET-REG-ATIVO           VALUE "A".
000330             88  DET-REG-EXCLUIDO        VALUE "E".
000340         05  DET-IND-SPLIT       PIC  X(001)     VALUE " ".
000350             88  DET-LINHA-ORIGINAL      VALUE " ".
000360             88  DET-LINHA-DESDOBRADA    VALUE "S".
000370     03  FILLER                  PIC  X(024)     VALUE SPACES.
