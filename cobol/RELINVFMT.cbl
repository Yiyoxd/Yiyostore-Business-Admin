000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.   RELINVFMT.
000120 AUTHOR.       R GANADE.
000130 INSTALLATION. YIYOSTORE - SISTEMAS.
000140 DATE-WRITTEN. 02/18/2014.
000150 DATE-COMPILED.
000160 SECURITY.     USO INTERNO - VALORIZACAO DE ESTOQUE.
000170*----------------------------------------------------------------*
000180*    RELINVFMT  --  IMPRIME O RELATORIO DE VALORIZACAO DE
000190*    ESTOQUE, UMA LINHA POR PRODUTO, EM ORDEM DE PROD-ID, COM
000200*    TOTAL GERAL AO FINAL (QUEBRA DE CONTROLE NO FIM DE ARQUIVO)
000210*----------------------------------------------------------------*
000220*    OBJETIVO      : LER O ARQUIVO DE TRABALHO GERADO PELO
000230*                    RELINVEN E FORMATAR O RELATORIO IMPRESSO,
000240*                    ACUMULANDO O CUSTO EXTENDIDO DE CADA
000250*                    PRODUTO NO TOTAL GERAL DE INVENTARIO
000260*    ANALISTA      : R GANADE
000270*    ARQUIVOS      : INVVAL-FILE       .. VALOR POR PRODUTO (ENT)
000280*                     INVENTORY-REPORT .. RELATORIO IMPRESSO(SAI)
000290*----------------------------------------------------------------*
000300*    HISTORICO DE ALTERACOES
000310*----------------------------------------------------------------*
000320*    02/18/2014  GAN  PEDIDO 0095   VERSAO INICIAL (RELATORIO DE
000330*                                    DISTANCIA CLIENTE X LOJA)
000350*    11/14/2022  RCS  PEDIDO 0259   REESCRITO PARA O RELATORIO
000360*                                    DE VALORIZACAO DE ESTOQUE,
000370*                                    COM TOTAL GERAL AO FINAL
000380*----------------------------------------------------------------*
000390
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM
000440     CLASS DIGITO IS "0" THRU "9".
000450
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480
000490     SELECT INVVAL-FILE   ASSIGN TO DISK
000500            ORGANIZATION  IS SEQUENTIAL
000510            ACCESS MODE   IS SEQUENTIAL
000520            FILE STATUS   IS FS-INVVAL.
000530
000540     SELECT INVENTORY-REPORT ASSIGN TO "RELINVEN.RPT"
000550            ORGANIZATION  IS LINE SEQUENTIAL
000560            FILE STATUS   IS FS-REPORT.
000570
000580 DATA DIVISION.
000590 FILE SECTION.
000600
000610 FD  INVVAL-FILE
000620     LABEL RECORD IS STANDARD
000630     VALUE OF FILE-ID IS 'INVVAL'.
000640 COPY "INVVAL.CPY".
000650
000660 FD  INVENTORY-REPORT.
000670 01  REG-INVENTORY-REPORT        PIC X(076).
000680
000690 WORKING-STORAGE SECTION.
000700
000710 77  FS-INVVAL                   PIC  X(002)     VALUE "00".
000715 77  FS-REPORT                   PIC  X(002)     VALUE "00".
000740
000750 01  WSS-ACUMULADOR.
000760     05  WSS-TOTAL-INVENTARIO    PIC  9(011)V99      VALUE ZEROS.
000780     05  WSS-QTD-PRODUCTOS       PIC  9(005) COMP    VALUE ZEROS.
000785     05  FILLER                  PIC  X(010)     VALUE SPACES.
000790
000800*----------------------------------------------------------------*
000810*    VISOES DECOMPOSTAS USADAS SO PARA CONFERENCIA VISUAL DO
000820*    TOTAL GERAL E DO PRODUTO CORRENTE NO LOG DE PROCESSAMENTO
000830*----------------------------------------------------------------*
000840 01  WSS-TOTAL-INV-X             PIC  9(011)V99  VALUE ZEROS.
000850 01  WSS-TOTAL-INV-X-R REDEFINES WSS-TOTAL-INV-X.
000855     05  FILLER                  PIC  9(001).
000860     05  WSS-TOTAL-INV-INTEIRO   PIC  9(010).
000870     05  WSS-TOTAL-INV-CENTAVOS  PIC  9(002).
000880
000890 01  WSS-PROD-ID-X               PIC  9(009)     VALUE ZEROS.
000900 01  WSS-PROD-ID-X-R REDEFINES WSS-PROD-ID-X.
000910     05  WSS-PROD-ID-MILHARES    PIC  9(006).
000915     05  FILLER                  PIC  9(001).
000920     05  WSS-PROD-ID-UNIDADES    PIC  9(002).
000930
000940 01  WSS-QTD-PRODUCTOS-X         PIC  9(005)     VALUE ZEROS.
000950 01  WSS-QTD-PRODUCTOS-X-R REDEFINES WSS-QTD-PRODUCTOS-X.
000960     05  WSS-QTD-PROD-CENTENAS   PIC  9(003).
000965     05  FILLER                  PIC  9(001).
000970     05  WSS-QTD-PROD-UNIDADES   PIC  9(001).
000980
000990*----------------------------------------------------------------*
001000*    LINHA DE CABECALHO DO RELATORIO
001010*----------------------------------------------------------------*
001020 01  WCAB-1.
001030     03  FILLER                  PIC  X(076)     VALUE
001040         "YIYOSTORE - RELATORIO DE VALORIZACAO DE ESTOQUE".
001050
001060 01  WCAB-2.
001070     03  FILLER                  PIC  X(009)     VALUE
001080         "PROD-ID  ".
001090     03  FILLER                  PIC  X(031)     VALUE
001100         "PROD-NOMBRE                   ".
001110     03  FILLER                  PIC  X(010)     VALUE
001120         "QTY-ON-HND".
001130     03  FILLER                  PIC  X(012)     VALUE
001140         "AVG-COST   ".
001150     03  FILLER                  PIC  X(014)     VALUE
001160         "EXT-COST     ".
001170
001180*----------------------------------------------------------------*
001190*    LINHA DE DETALHE - UMA POR PRODUTO
001200*----------------------------------------------------------------*
001210 01  WDET.
001220     03  WDET-PROD-ID            PIC  ZZZZZZZZ9  VALUE ZEROS.
001230     03  FILLER                  PIC  X(001)     VALUE SPACES.
001240     03  WDET-PROD-NOMBRE        PIC  X(030)     VALUE SPACES.
001250     03  FILLER                  PIC  X(001)     VALUE SPACES.
001260     03  WDET-QTY-ON-HAND        PIC  ZZZZZZZZ9  VALUE ZEROS.
001270     03  FILLER                  PIC  X(001)     VALUE SPACES.
001280     03  WDET-AVG-COST           PIC  ZZZZZZZ9.99
001290                                                  VALUE ZEROS.
001300     03  FILLER                  PIC  X(001)     VALUE SPACES.
001310     03  WDET-EXT-COST           PIC  ZZZZZZZZZ9.99
001320                                                  VALUE ZEROS.
001330
001340*----------------------------------------------------------------*
001350*    LINHA DE TOTAL GERAL - IMPRESSA NO FIM DO ARQUIVO
001360*----------------------------------------------------------------*
001370 01  WTOT.
001380     03  FILLER                  PIC  X(041)     VALUE
001390         "TOTAL-INVENTORY-COST . . . . . . . . . .".
001400     03  WTOT-VALOR              PIC  ZZZZZZZZZ9.99
001410                                                  VALUE ZEROS.
001420     03  FILLER                  PIC  X(020)     VALUE SPACES.
001430
001440 01  WSS-MSG-LOG                 PIC  X(080)     VALUE SPACES.
001450
001460 PROCEDURE DIVISION.
001470
001480 P0000-PRINCIPAL.
001490
001500     OPEN INPUT  INVVAL-FILE
001510     OPEN OUTPUT INVENTORY-REPORT
001520
001530     WRITE REG-INVENTORY-REPORT FROM WCAB-1
001540     WRITE REG-INVENTORY-REPORT FROM WCAB-2
001550
001560     READ INVVAL-FILE
001570         AT END MOVE "10" TO FS-INVVAL
001580     END-READ
001590
001600     PERFORM P1000-IMPRIMIR-1-PRODUCTO THRU P1000-FIM
001610         UNTIL FS-INVVAL NOT EQUAL "00"
001620
001630     PERFORM P5000-IMPRIMIR-TOTAL THRU P5000-FIM
001640
001650     CLOSE INVVAL-FILE
001660     CLOSE INVENTORY-REPORT
001670
001680     GOBACK.
001690
001700*----------------------------------------------------------------*
001710*    P1000-IMPRIMIR-1-PRODUCTO  --  FORMATA E IMPRIME A LINHA DE
001720*    UM PRODUTO, ACUMULANDO SEU CUSTO EXTENDIDO NO TOTAL GERAL
001730*----------------------------------------------------------------*
001740 P1000-IMPRIMIR-1-PRODUCTO.
001750
001760     MOVE INV-PROD-ID          TO WDET-PROD-ID
001770     MOVE INV-PROD-NOMBRE      TO WDET-PROD-NOMBRE
001780     MOVE INV-QTD-DISPONIBLE   TO WDET-QTY-ON-HAND
001790     MOVE INV-COSTO-PROMEDIO   TO WDET-AVG-COST
001800     MOVE INV-COSTO-EXTENDIDO  TO WDET-EXT-COST
001810
001820     WRITE REG-INVENTORY-REPORT FROM WDET
001830
001840     ADD INV-COSTO-EXTENDIDO TO WSS-TOTAL-INVENTARIO
001850     ADD 1 TO WSS-QTD-PRODUCTOS
001860
001870     MOVE INV-PROD-ID TO WSS-PROD-ID-X
001880     STRING "INVENTARIO - PRODUCTO " WSS-PROD-ID-MILHARES
001890            WSS-PROD-ID-UNIDADES " IMPRESSO"
001900            DELIMITED BY SIZE
001910            INTO WSS-MSG-LOG
001920     END-STRING
001930     DISPLAY WSS-MSG-LOG
001940
001950     READ INVVAL-FILE
001960         AT END MOVE "10" TO FS-INVVAL
001970     END-READ.
001980
001990 P1000-FIM.
002000     EXIT.
002010
002020*----------------------------------------------------------------*
002030*    P5000-IMPRIMIR-TOTAL  --  IMPRIME A LINHA DE TOTAL GERAL
002040*----------------------------------------------------------------*
002050 P5000-IMPRIMIR-TOTAL.
002060
002070     MOVE WSS-TOTAL-INVENTARIO TO WTOT-VALOR
002080     WRITE REG-INVENTORY-REPORT FROM WTOT
002090
002100     MOVE WSS-TOTAL-INVENTARIO TO WSS-TOTAL-INV-X
002110     MOVE WSS-QTD-PRODUCTOS    TO WSS-QTD-PRODUCTOS-X
002120     STRING "TOTAL DE " WSS-QTD-PROD-CENTENAS
002130            WSS-QTD-PROD-UNIDADES
002140            " PRODUCTOS - VALOR " WSS-TOTAL-INV-INTEIRO
002150            DELIMITED BY SIZE
002160            INTO WSS-MSG-LOG
002170     END-STRING
002180     DISPLAY WSS-MSG-LOG.
002190
002200 P5000-FIM.
002210     EXIT.
002220
002230 END PROGRAM RELINVFMT.
