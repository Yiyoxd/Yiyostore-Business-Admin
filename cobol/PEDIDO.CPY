000100*----------------------------------------------------------------*
000110*    CABECALHO DE PEDIDO  --  PEDIDO.CPY
000120*----------------------------------------------------------------*
000130*    2014-04-08  GAN  PEDIDO 0098   VERSAO INICIAL
000140*    2016-11-02  GAN  PEDIDO 0155   LUGAR DE COMPRA (CANAL VENDA)
000150*    2019-06-18  RCS  PEDIDO 0201   ESTADOS DESPACHADO/DEVUELTO
000160*----------------------------------------------------------------*
000170 01  REG-PEDIDO.
000180     03  PED-ID                  PIC  9(009).
000190     03  PED-CLIENTE-ID          PIC  9(009).
000200     03  PED-FECHA               PIC  9(008).
000210     03  PED-FECHA-R REDEFINES PED-FECHA.
000220         05  PED-FEC-CCYY        PIC  9(004).
000230         05  PED-FEC-MM          PIC  9(002).
000240         05  PED-FEC-DD          PIC  9(002).
000250     03  PED-METODO-PAGO         PIC  X(020).
000260     03  PED-LUGAR-COMPRA        PIC  X(025).
000270     03  PED-ESTADO              PIC  X(012).
000280         88  PED-EST-PENDIENTE       VALUE "PENDIENTE   ".
000290         88  PED-EST-EN-PROCESO      VALUE "EN_PROCESO  ".
000300         88  PED-EST-DESPACHADO      VALUE "DESPACHADO  ".
000310         88  PED-EST-COMPLETADO      VALUE "COMPLETADO  ".
000320         88  PED-EST-CANCELADO       VALUE "CANCELADO   ".
000330         88  PED-EST-DEVUELTO        VALUE "DEVUELTO    ".
000340         88  PED-EST-VALIDO
000350                 VALUE "PENDIENTE   " "EN_PROCESO  "
000360                       "DESPACHADO  " "COMPLETADO  "
000370                       "CANCELADO   " "DEVUELTO    ".
000380     03  PED-NOTAS               PIC  X(500).
000390     03  PED-CONTROLE.
000400         05  PED-IND-SITUACAO    PIC  X(001)     VALUE "A".
000410             88  PED-REG-ATIVO           VALUE "A".
000420             88  PED-REG-EXCLUIDO        VALUE "E".
000430         05  PED-QTD-LINHAS      PIC  9(003)          VALUE ZEROS.
000440     03  FILLER                  PIC  X(020)     VALUE SPACES.
