000100*----------------------------------------------------------------*
000110*    CADASTRO DE COLONIAS (BAIRROS)  --  COLONIA.CPY
000120*----------------------------------------------------------------*
000130*    2014-01-10  GAN  PEDIDO 0079   VERSAO INICIAL
000140*    2018-02-08  GAN  PEDIDO 0177   INCLUIDO TIPO ASENTAMIENTO
000150*----------------------------------------------------------------*
000160 01  REG-COLONIA.
000170     03  COL-ID                  PIC  9(009).
000180     03  COL-CODIGO-POSTAL       PIC  9(005).
000190     03  COL-NOMBRE              PIC  X(100).
000200     03  COL-CIUDAD-ID           PIC  9(009).
000210     03  COL-TIPO-ASENTAMIENTO   PIC  X(020).
000220     03  COL-TIPO                PIC  X(006).
000230         88  COL-TIPO-RURAL          VALUE "RURAL ".
000240         88  COL-TIPO-URBANO         VALUE "URBANO".
000250     03  FILLER                  PIC  X(015)     VALUE SPACES.
