000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.   YIYOMENU.
000120 AUTHOR.       R GANADE.
000130 INSTALLATION. YIYOSTORE - SISTEMAS.
000140 DATE-WRITTEN. 01/20/2014.
000150 DATE-COMPILED.
000160 SECURITY.     USO INTERNO - CONDUTOR DO LOTE NOTURNO.
000170*----------------------------------------------------------------*
000180*    YIYOMENU  --  CONDUTOR DO LOTE NOTURNO DA FERRETERIA
000190*----------------------------------------------------------------*
000200*    OBJETIVO      : DISPARAR, NA ORDEM CORRETA, OS PROGRAMAS DO
000210*                    FECHAMENTO NOTURNO DA LOJA:
000220*                    1) CLIMANT   .. MANUTENCAO DE CLIENTES
000230*                    2) PEDMANT   .. PEDIDOS (PEPS / ESTOQUE)
000240*                    3) RELINVEN  .. VALORIZACAO DE ESTOQUE
000250*                       (QUE POR SUA VEZ CHAMA O RELINVFMT)
000260*                    CADA FASE SO RODA SE A CHAVE UPSI CORRES-
000270*                    PONDENTE ESTIVER LIGADA NO JCL DA RODADA -
000280*                    PERMITE RODAR SO UMA FASE PARA REPROCESSO
000290*                    SEM PRECISAR RODAR A NOITE INTEIRA DE NOVO.
000300*    ANALISTA      : R GANADE
000310*    CHAVES UPSI    : UPSI-0 LIGADA .. RODAR CLIMANT
000320*                    : UPSI-1 LIGADA .. RODAR PEDMANT
000330*                    : UPSI-2 LIGADA .. RODAR RELINVEN/RELINVFMT
000340*----------------------------------------------------------------*
000350*    HISTORICO DE ALTERACOES
000360*----------------------------------------------------------------*
000370*    01/20/2014  GAN  PEDIDO 0080   VERSAO INICIAL (MENU DE TELA
000380*                                    INTERATIVO PARA OPERADOR)
000390*    05/30/2017  GAN  PEDIDO 0163   INCLUIDA OPCAO DE RELATORIO
000400*                                    DE VENDEDORES NO MENU
000420*    09/17/2019  RCS  PEDIDO 0212   CONVERTIDO DE MENU INTERATIVO
000430*                                    (SCREEN SECTION) PARA LOTE
000440*                                    NOTURNO COM CHAVES UPSI - A
000450*                                    LOJA PASSOU A RODAR SEM
000460*                                    OPERADOR NO TERMINAL A NOITE
000470*    04/11/2023  RCS  PEDIDO 0259   INCLUIDA FASE DE VALORIZACAO
000480*                                    DE ESTOQUE (RELINVEN) APOS
000490*                                    O FECHAMENTO DOS PEDIDOS
000500*----------------------------------------------------------------*
000510
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     UPSI-0 ON STATUS IS WSS-RODAR-CLIENTES
000570            OFF STATUS IS WSS-NAO-RODAR-CLIENTES
000580     UPSI-1 ON STATUS IS WSS-RODAR-PEDIDOS
000590            OFF STATUS IS WSS-NAO-RODAR-PEDIDOS
000600     UPSI-2 ON STATUS IS WSS-RODAR-INVENTARIO
000610            OFF STATUS IS WSS-NAO-RODAR-INVENTARIO.
000620
000630 DATA DIVISION.
000640 WORKING-STORAGE SECTION.
000650
000660 01  WSS-CONTROLE-RODADA.
000670     05  WSS-QTD-FASES-RODADAS   PIC  9(001) COMP    VALUE ZEROS.
000680     05  WSS-HORA-INICIO         PIC  9(006)         VALUE ZEROS.
000690*        VISAO DECOMPOSTA DO HORARIO DE INICIO DA RODADA (HHMMSS)
000700     05  WSS-HORA-INICIO-R REDEFINES WSS-HORA-INICIO.
000710         10  WSS-HORA-INICIO-HH  PIC  9(002).
000720         10  WSS-HORA-INICIO-MM  PIC  9(002).
000730         10  WSS-HORA-INICIO-SS  PIC  9(002).
000740     05  FILLER                  PIC  X(020)     VALUE SPACES.
000750
000760 01  WSS-CONTROLE-DATA.
000770     05  WSS-DATA-RODADA         PIC  9(006)     VALUE ZEROS.
000780*        VISAO DECOMPOSTA DA DATA DA RODADA (AAMMDD, DO ACCEPT
000790*        FROM DATE - ESTE JOB NAO PRECISA DO SECULO)
000800     05  WSS-DATA-RODADA-R REDEFINES WSS-DATA-RODADA.
000810         10  WSS-DATA-AA         PIC  9(002).
000820         10  WSS-DATA-MM         PIC  9(002).
000830         10  WSS-DATA-DD         PIC  9(002).
000840     05  FILLER                  PIC  X(020)     VALUE SPACES.
000850
000860 01  WSS-QTD-FASES-X             PIC  9(002)     VALUE ZEROS.
000870 01  WSS-QTD-FASES-X-R REDEFINES WSS-QTD-FASES-X.
000875     05  FILLER                  PIC  X(001).
000880     05  WSS-QTD-FASES-DIGITO    PIC  X(001).
000890
000900 01  WSS-MSG-LOG                 PIC  X(080)     VALUE SPACES.
000910
000920 PROCEDURE DIVISION.
000930
000940 P0000-PRINCIPAL.
000950
000960     ACCEPT WSS-DATA-RODADA FROM DATE
000970     ACCEPT WSS-HORA-INICIO FROM TIME
000980
000990     DISPLAY "YIYOMENU - INICIO DO LOTE NOTURNO"
001000
001010     IF WSS-RODAR-CLIENTES
001020         PERFORM P1000-FASE-CLIENTES  THRU P1000-FIM
001030     END-IF
001040
001050     IF WSS-RODAR-PEDIDOS
001060         PERFORM P2000-FASE-PEDIDOS   THRU P2000-FIM
001070     END-IF
001080
001090     IF WSS-RODAR-INVENTARIO
001100         PERFORM P3000-FASE-INVENTARIO THRU P3000-FIM
001110     END-IF
001120
001130     MOVE WSS-QTD-FASES-RODADAS TO WSS-QTD-FASES-X
001140     STRING "YIYOMENU - FIM DO LOTE NOTURNO - "
001150            WSS-QTD-FASES-DIGITO " FASE(S) EXECUTADA(S)"
001160            DELIMITED BY SIZE
001170            INTO WSS-MSG-LOG
001180     END-STRING
001190     DISPLAY WSS-MSG-LOG
001200
001210     GOBACK.
001220
001230*----------------------------------------------------------------*
001240*    P1000-FASE-CLIENTES  --  MANUTENCAO DE CLIENTES (CLIMANT)
001250*----------------------------------------------------------------*
001260 P1000-FASE-CLIENTES.
001270
001280     DISPLAY "YIYOMENU - FASE 1 - MANUTENCAO DE CLIENTES"
001290     CALL "CLIMANT"
001300     ADD 1 TO WSS-QTD-FASES-RODADAS.
001310
001320 P1000-FIM.
001330     EXIT.
001340
001350*----------------------------------------------------------------*
001360*    P2000-FASE-PEDIDOS  --  FECHAMENTO DE PEDIDOS (PEDMANT)
001370*----------------------------------------------------------------*
001380 P2000-FASE-PEDIDOS.
001390
001400     DISPLAY "YIYOMENU - FASE 2 - PEDIDOS (PEPS/ESTOQUE)"
001410     CALL "PEDMANT"
001420     ADD 1 TO WSS-QTD-FASES-RODADAS.
001430
001440 P2000-FIM.
001450     EXIT.
001460
001470*----------------------------------------------------------------*
001480*    P3000-FASE-INVENTARIO  --  VALORIZACAO DE ESTOQUE (RELINVEN
001490*    QUE, NO FINAL, CHAMA O RELINVFMT PARA IMPRIMIR O RELATORIO)
001500*----------------------------------------------------------------*
001510 P3000-FASE-INVENTARIO.
001520
001530     DISPLAY "YIYOMENU - FASE 3 - VALORIZACAO DE ESTOQUE"
001540     CALL "RELINVEN"
001550     ADD 1 TO WSS-QTD-FASES-RODADAS.
001560
001570 P3000-FIM.
001580     EXIT.
001590
001600 END PROGRAM YIYOMENU.
