000100*----------------------------------------------------------------*
000110*    CADASTRO DE CIUDADES  --  CIUDAD.CPY
000120*----------------------------------------------------------------*
000130*    2014-01-10  GAN  PEDIDO 0079   VERSAO INICIAL
000140*----------------------------------------------------------------*
000150 01  REG-CIUDAD.
000160     03  CIU-ID                  PIC  9(009).
000170     03  CIU-NOMBRE              PIC  X(050).
000180     03  FILLER                  PIC  X(010)     VALUE SPACES.
