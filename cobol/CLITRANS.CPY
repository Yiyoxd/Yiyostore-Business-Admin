000100*----------------------------------------------------------------*
000110*    TRANSACCION DE CLIENTE (FILA DE ENTRADA DO CADASTRO)
000120*    CLITRANS.CPY
000130*----------------------------------------------------------------*
000140*    2019-09-10  RCS  PEDIDO 0211   VERSAO INICIAL
000150*----------------------------------------------------------------*
000160 01  REG-CLIENTE-TRANS.
000170     03  TRANS-TIPO               PIC  X(001).
000180         88  TRANS-INCLUSAO           VALUE "A".
000190         88  TRANS-ALTERACAO          VALUE "M".
000200         88  TRANS-EXCLUSAO           VALUE "E".
000210     03  TRANS-CLI-ID              PIC  9(009).
000220     03  TRANS-CLI-NOMBRE          PIC  X(100).
000230     03  TRANS-CLI-DIRECCION-ID    PIC  9(009).
000240     03  TRANS-CLI-TELEFONO        PIC  X(020).
000250*        EM BRANCO = TELEFONO NAO INFORMADO (NAO E ERRO)
000260     03  TRANS-CLI-NOTAS           PIC  X(255).
000270     03  FILLER                    PIC  X(020)     VALUE SPACES.
