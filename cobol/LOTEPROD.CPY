000100*----------------------------------------------------------------*
000110*    LOTES DE CUSTO POR PRODUTO  --  LOTEPROD.CPY
000120*    UM REGISTRO POR LOTE DE ENTRADA DE ESTOQUE (COMPRA/DEVOLUCAO)
000130*----------------------------------------------------------------*
000140*    2014-03-02  GAN  PEDIDO 0093   VERSAO INICIAL - PEPS
000150*    2016-09-19  GAN  PEDIDO 0151   INCLUIDO LOTE-ESTADO
000160*    2020-01-09  RCS  PEDIDO 0221   INCLUIDO LOTE-IND-SITUACAO
000165*                                    PARA O ESTORNO DE LINHAS DA
000167*                                    ALTERACAO/EXCLUSAO DE PEDIDO
000170*----------------------------------------------------------------*
000180 01  REG-LOTE-PRODUCTO.
000190     03  LOTE-ID                 PIC  9(009).
000200     03  LOTE-PROD-ID            PIC  9(009).
000210     03  LOTE-COSTO              PIC  9(007)V99.
000220     03  LOTE-CANTIDAD-DISP      PIC  9(007).
000230     03  LOTE-FECHA              PIC  9(008).
000240*        VISAO DECOMPOSTA DA DATA DE AQUISICAO DO LOTE (CCYYMMDD)
000250     03  LOTE-FECHA-R REDEFINES LOTE-FECHA.
000260         05  LOTE-FEC-CCYY       PIC  9(004).
000270         05  LOTE-FEC-MM         PIC  9(002).
000280         05  LOTE-FEC-DD         PIC  9(002).
000290     03  LOTE-ESTADO             PIC  X(015).
000300*        88-LEVELS - APENAS OS LOTES ABAIXO SAO ELEGIVEIS AO PEPS
000310         88  LOTE-ESTADO-ELEGIVEL
000320                 VALUE "NUEVO          "
000330                       "REACONDICIONADO".
000340         88  LOTE-EST-NUEVO   VALUE "NUEVO          ".
000350         88  LOTE-EST-RECOND  VALUE "REACONDICIONADO".
000360         88  LOTE-EST-USADO   VALUE "USADO          ".
000370         88  LOTE-EST-DEVUELTO VALUE "DEVUELTO       ".
000380         88  LOTE-EST-DEFECT  VALUE "DEFECTUOSO     ".
000390         88  LOTE-EST-REPARA  VALUE "EN_REPARACION  ".
000400         88  LOTE-EST-REVISA  VALUE "EN_REVISION    ".
000410     03  LOTE-CONTROLE.
000420         05  LOTE-IND-SITUACAO   PIC  X(001)     VALUE "A".
000430             88  LOTE-REG-ATIVO           VALUE "A".
000440             88  LOTE-REG-ESGOTADO        VALUE "E".
000450         05  LOTE-QTD-MOVTOS     PIC  9(005)          VALUE ZEROS.
000460     03  FILLER                  PIC  X(020)     VALUE SPACES.
