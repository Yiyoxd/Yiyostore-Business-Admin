000100*----------------------------------------------------------------*
000110*    CADASTRO DE CLIENTES  --  CLIENTE.CPY
000120*----------------------------------------------------------------*
000130*    2014-01-15  GAN  PEDIDO 0080   VERSAO INICIAL
000140*    2017-05-30  GAN  PEDIDO 0163   TELEFONE NORMALIZADO 10 DIG.
000160*----------------------------------------------------------------*
000170 01  REG-CLIENTE.
000180     03  CLI-ID                  PIC  9(009).
000190     03  CLI-NOMBRE              PIC  X(100).
000200     03  CLI-DIRECCION-ID        PIC  9(009).
000210*        ZERO = CLIENTE SEM ENDERECO CADASTRADO
000220         88  CLI-SEM-DIRECCION       VALUE ZEROS.
000230     03  CLI-TELEFONO            PIC  X(010).
000240*        VISAO ALTERNATIVA - AGRUPADA COMO DDD + NUMERO LOCAL
000250     03  CLI-TELEFONO-R REDEFINES CLI-TELEFONO.
000260         05  CLI-TEL-DDD         PIC  X(003).
000270         05  CLI-TEL-LOCAL       PIC  X(007).
000280     03  CLI-NOTAS               PIC  X(255).
000290     03  CLI-CONTROLE.
000300         05  CLI-IND-SITUACAO    PIC  X(001)     VALUE "A".
000310             88  CLI-REG-ATIVO           VALUE "A".
000320             88  CLI-REG-INATIVO         VALUE "I".
000330         05  CLI-IND-TEL-VALIDO  PIC  X(001)     VALUE SPACES.
000340             88  CLI-TEL-OK              VALUE "S".
000350             88  CLI-TEL-PENDENTE        VALUE " ".
000360         05  CLI-QTD-PEDIDOS     PIC  9(005)          VALUE ZEROS.
000370     03  FILLER                  PIC  X(025)     VALUE SPACES.
