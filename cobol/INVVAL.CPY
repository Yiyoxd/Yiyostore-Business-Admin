000100*----------------------------------------------------------------*
000110*    VALOR DE INVENTARIO POR PRODUCTO (ARQUIVO DE TRABALHO)
000120*    INVVAL.CPY  --  GERADO POR RELINVEN, LIDO POR RELINVFMT
000130*----------------------------------------------------------------*
000140*    2022-11-14  RCS  PEDIDO 0259   VERSAO INICIAL
000150*----------------------------------------------------------------*
000160 01  REG-INVENTARIO-VALOR.
000170     03  INV-PROD-ID             PIC  9(009).
000180     03  INV-PROD-NOMBRE         PIC  X(030).
000190     03  INV-QTD-DISPONIBLE      PIC  9(009).
000200     03  INV-COSTO-PROMEDIO      PIC  9(007)V99.
000210     03  INV-COSTO-EXTENDIDO     PIC  9(009)V99.
000220     03  FILLER                  PIC  X(020)     VALUE SPACES.
