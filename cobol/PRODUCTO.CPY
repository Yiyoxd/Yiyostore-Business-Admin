000100*----------------------------------------------------------------*
000110*    CADASTRO DE PRODUTOS  --  PRODUCTO.CPY
000120*    LAYOUT DO CATALOGO DE PRODUCTOS (FERRETERIA YIYOSTORE)
000130*----------------------------------------------------------------*
000140*    2014-02-11  GAN  PEDIDO 0091   VERSAO INICIAL
000150*    2016-07-05  GAN  PEDIDO 0140   AJUSTE DE TAMANHO DA DESCRICAO
000170*    2016-09-19  GAN  PEDIDO 0151   INCLUIDO IND-SITUACAO REGISTRO
000180*----------------------------------------------------------------*
000190 01  REG-PRODUCTO.
000200     03  PROD-ID                 PIC  9(009).
000210     03  PROD-NOMBRE             PIC  X(100).
000220     03  PROD-DESCRIPCION        PIC  X(500).
000230     03  PROD-PRECIO             PIC  9(007)V99.
000240     03  PROD-FECHA-ADICION      PIC  9(008).
000250*        VISAO DECOMPOSTA DA DATA DE ADICAO  (CCYYMMDD)
000260     03  PROD-FECHA-ADIC-R REDEFINES PROD-FECHA-ADICION.
000270         05  PROD-FEC-ADIC-CCYY  PIC  9(004).
000280         05  PROD-FEC-ADIC-MM    PIC  9(002).
000290         05  PROD-FEC-ADIC-DD    PIC  9(002).
000300     03  PROD-CONTROLE.
000310         05  PROD-IND-SITUACAO   PIC  X(001)     VALUE "A".
000320             88  PROD-REG-ATIVO           VALUE "A".
000330             88  PROD-REG-INATIVO         VALUE "I".
000340         05  PROD-QTD-ALTERACOES PIC  9(003)          VALUE ZEROS.
000350     03  FILLER                  PIC  X(030)     VALUE SPACES.
