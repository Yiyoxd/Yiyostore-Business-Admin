000100*----------------------------------------------------------------*
000110*    LINHA DE TRANSACCION DE PEDIDO  --  DETTRANS.CPY
000120*----------------------------------------------------------------*
000130*    UMA OU MAIS OCORRENCIAS POR TRANS-PED-ID, CONTIGUAS NO
000140*    ARQUIVO, NA MESMA ORDEM DO CABECALHO EM PEDTRANS.CPY.
000150*    O CAMPO TRANS-DET-LOTE-ID E APENAS UM "PONTEIRO" PARA UM
000160*    LOTE QUALQUER DO PRODUTO DESEJADO - SERVE SO PARA O LOTE
000170*    NOTURNO SABER QUE MERCADORIA O CLIENTE PEDIU; O LOTE QUE
000180*    REALMENTE ATENDE A LINHA E DECIDIDO PELO PEPS (VER PEDMANT).
000190*----------------------------------------------------------------*
000200*    2019-09-03  RCS  PEDIDO 0209   VERSAO INICIAL
000210*----------------------------------------------------------------*
000220 01  REG-DETALLE-TRANS.
000230     03  TRANS-DET-PED-ID         PIC  9(009).
000240     03  TRANS-DET-LOTE-ID        PIC  9(009).
000250     03  TRANS-DET-CANTIDAD       PIC  9(007).
000260     03  TRANS-DET-PRECIO         PIC  9(007)V99.
000270     03  FILLER                   PIC  X(020)     VALUE SPACES.
