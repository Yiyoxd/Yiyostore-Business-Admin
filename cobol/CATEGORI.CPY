000100*----------------------------------------------------------------*
000110*    CADASTRO DE CATEGORIAS DE PRODUCTO  --  CATEGORI.CPY
000120*----------------------------------------------------------------*
000130*    2014-01-10  GAN  PEDIDO 0079   VERSAO INICIAL
000140*----------------------------------------------------------------*
000150 01  REG-CATEGORIA.
000160     03  CAT-ID                  PIC  9(009).
000170     03  CAT-NOMBRE              PIC  X(040).
000180     03  FILLER                  PIC  X(010)     VALUE SPACES.
