000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.   TELEFONO.
000120 AUTHOR.       R GANADE.
000130 INSTALLATION. YIYOSTORE - SISTEMAS.
000140 DATE-WRITTEN. 05/30/1989.
000150 DATE-COMPILED.
000160 SECURITY.     USO INTERNO - TABELA DE CLIENTES.
000170*----------------------------------------------------------------*
000180*    TELEFONO  --  NORMALIZA E VALIDA TELEFONE NACIONAL (MEXICO)
000190*----------------------------------------------------------------*
000200*    OBJETIVO      : RECEBE UM NUMERO DE TELEFONE INFORMADO PELO
000210*                    CADASTRO DE CLIENTES, REMOVE FORMATACAO,
000220*                    CODIGO DE PAIS (52) E PREFIXO MOVEL (1) E
000230*                    DEVOLVE O NUMERO NACIONAL SIGNIFICATIVO DE
000240*                    10 DIGITOS.
000250*    ANALISTA      : R GANADE
000260*    COMO USAR     : LKS-TELEFONO-I ... NUMERO INFORMADO (BRUTO)
000270*                   : LKS-TELEFONO-F .. NUMERO NORMALIZADO(10 DIG)
000280*                   : LKS-PAIS ........ SOMENTE "MX " E SUPORTADO
000290*                   : LKS-ACAO ........ N - NORMALIZA E VALIDA
000300*                                        V - APENAS VALIDA
000310*                   : LKS-RETORNO ..... 0 - OK
000320*                                        1 - LKS-PAIS INVALIDO
000330*                                        2 - LKS-ACAO INVALIDA
000340*                                        3 - NUMERO INVALIDO
000350*----------------------------------------------------------------*
000360*    HISTORICO DE ALTERACOES
000370*----------------------------------------------------------------*
000380*    05/30/1989  RGN  CHAMADO 0044   VERSAO INICIAL
000390*    11/12/1990  RGN  CHAMADO 0061   ACEITA PREFIXO MOVEL "1"
000400*    02/18/1992  RGN  CHAMADO 0084   ACEITA CODIGO DE PAIS "52"
000410*    09/09/1993  MFS  CHAMADO 0102   TELEFONE EM BRANCO NAO E ERRO
000420*    04/22/1995  RGN  CHAMADO 0119   ACAO "V" - SOMENTE VALIDACAO
000430*    01/06/1998  RGN  CHAMADO 0188   REVISAO GERAL BIMILENIO (Y2K)
000440*    01/06/1998  RGN  CHAMADO 0188   DATE-WRITTEN NAO E CAMPO DE
000450*                                    DADOS - NENHUM IMPACTO Y2K
000460*    03/14/1999  MFS  CHAMADO 0196   CONFIRMADO OK POS-BIMILENIO
000470*    07/02/2001  RGN  CHAMADO 0233   LIMITE DE 20 POSICOES BRUTAS
000480*    10/20/2003  RCS  CHAMADO 0266   PADRONIZADO COM CADASTROS
000490*----------------------------------------------------------------*
000500
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM
000550     CLASS DIGITO IS "0" THRU "9".
000560
000570 DATA DIVISION.
000580 WORKING-STORAGE SECTION.
000590
000600 01  WSS-AUXILIARES.
000610     05  WSS-IND-POS             PIC  9(002) COMP    VALUE ZEROS.
000620     05  WSS-IND-DIG             PIC  9(002) COMP    VALUE ZEROS.
000630     05  WSS-QTD-DIGITOS         PIC  9(002) COMP    VALUE ZEROS.
000640     05  WSS-LIMITE-POS          PIC  9(002) COMP    VALUE ZEROS.
000645     05  FILLER                  PIC  X(010)     VALUE SPACES.
000650
000660 01  WSS-BUFFER-ENTRADA.
000670     05  WSS-ENTRADA-TAB         PIC  X(001)
000680                                  OCCURS 20 TIMES    VALUE SPACES.
000685     05  FILLER                  PIC  X(005)     VALUE SPACES.
000690 01  WSS-BUFFER-ENTRADA-R REDEFINES WSS-BUFFER-ENTRADA.
000700     05  WSS-ENTRADA-X           PIC  X(020).
000705     05  FILLER                  PIC  X(005).
000710
000720 01  WSS-DIGITOS.
000730     05  WSS-DIGITOS-TAB         PIC  X(001)
000740                                  OCCURS 20 TIMES    VALUE SPACES.
000745     05  FILLER                  PIC  X(005)     VALUE SPACES.
000750 01  WSS-DIGITOS-R REDEFINES WSS-DIGITOS.
000760     05  WSS-DIGITOS-X           PIC  X(020).
000765     05  FILLER                  PIC  X(005).
000770
000780 01  WSS-NUMERO-13               PIC  X(018)         VALUE SPACES.
000790 01  WSS-NUMERO-13-R REDEFINES WSS-NUMERO-13.
000800     05  WSS-NUM13-PREFIXO       PIC  X(003).
000810     05  WSS-NUM13-RESTO         PIC  X(010).
000815     05  FILLER                  PIC  X(005).
000820
000830 01  WSS-NUMERO-10               PIC  X(010)         VALUE SPACES.
000840
000850 LINKAGE SECTION.
000860 01  LKS-PARAMETRO.
000870     05  COMPRIMENTO             PIC S9(004) COMP.
000880     05  LKS-TELEFONO-I          PIC  X(020).
000890     05  FILLER                  PIC  X(001).
000900     05  LKS-TELEFONO-F          PIC  X(010).
000910     05  FILLER                  PIC  X(001).
000920     05  LKS-PAIS                PIC  X(003).
000930     05  FILLER                  PIC  X(001).
000940     05  LKS-ACAO                PIC  X(001).
000950     05  LKS-RETORNO             PIC  9(001).
000960
000970 PROCEDURE DIVISION USING LKS-PARAMETRO.
000980
000990 P0000-PRINCIPAL.
001000
001010     PERFORM P1000-INICIAL   THRU P1000-FIM
001020     PERFORM P2000-PRINCIPAL THRU P2000-FIM
001030     PERFORM P4000-NORMALIZA THRU P4000-FIM
001040     PERFORM P9500-FINAL     THRU P9500-FIM
001050     GOBACK.
001060
001070 P1000-INICIAL.
001080
001090     MOVE ZEROS TO LKS-RETORNO
001100
001110     IF LKS-PAIS NOT EQUAL "MX "
001120        MOVE 1 TO LKS-RETORNO
001130        GOBACK
001140     END-IF
001150
001160     IF LKS-ACAO NOT EQUAL "N" AND LKS-ACAO NOT EQUAL "V"
001170        MOVE 2 TO LKS-RETORNO
001180        GOBACK
001190     END-IF
001200
001210     IF LKS-TELEFONO-I EQUAL SPACES
001220        MOVE SPACES TO LKS-TELEFONO-F
001230        GOBACK
001240     END-IF.
001250
001260 P1000-FIM.
001270     EXIT.
001280
001290*----------------------------------------------------------------*
001300*    P2000-PRINCIPAL  --  EXTRAI OS DIGITOS DO NUMERO INFORMADO
001310*----------------------------------------------------------------*
001320 P2000-PRINCIPAL.
001330
001340     MOVE LKS-TELEFONO-I TO WSS-ENTRADA-X
001350     MOVE 20             TO WSS-LIMITE-POS
001360     MOVE ZEROS          TO WSS-IND-DIG
001370     MOVE 1               TO WSS-IND-POS
001380
001390     PERFORM P2100-EXTRAI-1-CARACTER THRU P2100-FIM
001400       UNTIL WSS-IND-POS GREATER WSS-LIMITE-POS
001410
001420     MOVE WSS-IND-DIG TO WSS-QTD-DIGITOS.
001430
001440 P2000-FIM.
001450     EXIT.
001460
001470 P2100-EXTRAI-1-CARACTER.
001480
001490     IF WSS-ENTRADA-TAB (WSS-IND-POS) IS NUMERIC
001500        ADD 1 TO WSS-IND-DIG
001510        MOVE WSS-ENTRADA-TAB (WSS-IND-POS)
001520          TO WSS-DIGITOS-TAB (WSS-IND-DIG)
001530     END-IF
001540
001550     ADD 1 TO WSS-IND-POS.
001560
001570 P2100-FIM.
001580     EXIT.
001590
001600*----------------------------------------------------------------*
001610*    P4000-NORMALIZA  --  REMOVE CODIGO DE PAIS/PREFIXO MOVEL E
001620*    CONFIRMA QUE SOBRAM EXATAMENTE 10 DIGITOS SIGNIFICATIVOS
001630*----------------------------------------------------------------*
001640 P4000-NORMALIZA.
001650
001660     MOVE SPACES TO WSS-NUMERO-10
001670
001680     EVALUATE WSS-QTD-DIGITOS
001690        WHEN 10
001700           MOVE WSS-DIGITOS-X (1:10) TO WSS-NUMERO-10
001710           MOVE 0 TO LKS-RETORNO
001720        WHEN 11
001730           IF WSS-DIGITOS-X (1:1) EQUAL "1"
001740              MOVE WSS-DIGITOS-X (2:10) TO WSS-NUMERO-10
001750              MOVE 0 TO LKS-RETORNO
001760           ELSE
001770              MOVE 3 TO LKS-RETORNO
001780           END-IF
001790        WHEN 12
001800           IF WSS-DIGITOS-X (1:2) EQUAL "52"
001810              MOVE WSS-DIGITOS-X (3:10) TO WSS-NUMERO-10
001820              MOVE 0 TO LKS-RETORNO
001830           ELSE
001840              MOVE 3 TO LKS-RETORNO
001850           END-IF
001860        WHEN 13
001870           MOVE WSS-DIGITOS-X (1:13) TO WSS-NUMERO-13
001880           IF WSS-NUM13-PREFIXO EQUAL "521"
001890              MOVE WSS-NUM13-RESTO TO WSS-NUMERO-10
001900              MOVE 0 TO LKS-RETORNO
001910           ELSE
001920              MOVE 3 TO LKS-RETORNO
001930           END-IF
001940        WHEN OTHER
001950           MOVE 3 TO LKS-RETORNO
001960     END-EVALUATE.
001970
001980 P4000-FIM.
001990     EXIT.
002000
002010*----------------------------------------------------------------*
002020*    P9500-FINAL  --  DEVOLVE O NUMERO NORMALIZADO OU LIMPA O
002030*    CAMPO DE SAIDA QUANDO O NUMERO INFORMADO E INVALIDO
002040*----------------------------------------------------------------*
002050 P9500-FINAL.
002060
002070     IF LKS-RETORNO EQUAL 0
002080        MOVE WSS-NUMERO-10 TO LKS-TELEFONO-F
002090     ELSE
002100        MOVE SPACES TO LKS-TELEFONO-F
002110     END-IF.
002120
002130 P9500-FIM.
002140     EXIT.
002150
002160 END PROGRAM TELEFONO.
