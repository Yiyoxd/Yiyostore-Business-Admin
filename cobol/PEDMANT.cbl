000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.   PEDMANT.
000120 AUTHOR.       R GANADE.
000130 INSTALLATION. YIYOSTORE - SISTEMAS.
000140 DATE-WRITTEN. 09/03/2019.
000150 DATE-COMPILED.
000160 SECURITY.     USO INTERNO - LOTE NOTURNO DE PEDIDOS.
000170*----------------------------------------------------------------*
000180*    PEDMANT  --  MANUTENCAO DE PEDIDOS (INCLUSAO / ALTERACAO /
000190*    EXCLUSAO) COM BAIXA DE ESTOQUE PELO METODO PEPS
000200*----------------------------------------------------------------*
000210*    OBJETIVO      : LER A FILA DE TRANSACOES DE PEDIDO GERADA
000220*                    PELO DIA (PEDTRANS/DETTRANS) E:
000230*                    - INCLUSAO (A) .. MONTAR O PEDIDO E BAIXAR
000240*                      O ESTOQUE PELO PEPS (LOTE MAIS ANTIGO
000250*                      PRIMEIRO, ENTRE OS LOTES NUEVO/
000260*                      REACONDICIONADO), DESDOBRANDO A LINHA
000270*                      QUANDO UM SO LOTE NAO COBRE A QUANTIDADE
000280*                    - ALTERACAO (M) .. ESTORNAR O ESTOQUE DAS
000290*                      LINHAS ANTIGAS DO PEDIDO E REFAZER O PEPS
000300*                      COM AS LINHAS NOVAS, TUDO OU NADA
000310*                    - EXCLUSAO (E) .. ESTORNAR O ESTOQUE E
000320*                      CANCELAR O PEDIDO E SUAS LINHAS
000330*                    SE, APOS PERCORRER TODOS OS LOTES ELEGIVEIS
000340*                    DE UM PRODUTO, AINDA FALTAR QUANTIDADE, O
000350*                    PEDIDO INTEIRO E RECUSADO - NENHUMA BAIXA
000360*                    DE ESTOQUE DA TRANSACAO E GRAVADA (TUDO OU
000370*                    NADA).
000380*    ANALISTA      : R GANADE
000390*    ARQUIVOS      : PEDIDO-TRANS-FILE  .. FILA DE PEDIDOS (ENT)
000400*                     DETALLE-TRANS-FILE .. LINHAS PEDIDAS (ENT)
000410*                     LOTE-FILE          .. LOTES DE ESTOQUE (E/S)
000420*                     CLIENTE-FILE       .. CADASTRO CLIENTES (E)
000430*                     PEDIDO-FILE        .. PEDIDOS EFETIVADOS
000440*                     DETALLE-FILE       .. LINHAS EFETIVADAS
000450*----------------------------------------------------------------*
000460*    HISTORICO DE ALTERACOES
000470*----------------------------------------------------------------*
000480*    09/03/2019  RCS  PEDIDO 0209   VERSAO INICIAL
000490*    10/14/2019  RCS  PEDIDO 0214   DESDOBRAMENTO DE LINHA (PEPS
000500*                                    ENTRE VARIOS LOTES)
000510*    01/09/2020  RCS  PEDIDO 0221   ALTERACAO/EXCLUSAO COMO UMA
000520*                                    UNICA UNIDADE DE TRABALHO
000530*    06/22/2021  MFS  PEDIDO 0248   CHAMADA A STKCHECK COMO
000540*                                    CONFERENCIA (NAO DECISORIA)
000550*    11/03/2022  RCS  PEDIDO 0259   CHAMADA A PEDTOTAL PARA O
000560*                                    RESUMO DO PEDIDO NO LOG
000562*    02/14/2023  MFS  CHAMADO 0269   CORRIGIDO P8520 - PEDIDO
000563*                                    EXCLUIDO COM SUCESSO ERA
000564*                                    RECOPIADO PARA O ARQUIVO NOVO
000565*                                    JUNTO COM SUAS LINHAS, POIS
000566*                                    USAVA A MESMA MARCA DE
000567*                                    RECUSADO (VER WR-FUE-EXCLUIDO
000568*                                    -OK ABAIXO)
000569*    07/29/2024  RCS  CHAMADO 0271   MENSAGEM DE ESTOQUE INSUFI-
000570*                                    CIENTE NAO TRAZIA O PRODUCTO
000571*                                    CORRETO (WSS-PROD-RECHAZADO
000572*                                    FICAVA NO ULTIMO VALOR MOVIDO
000573*                                    EM P6210, GERALMENTE ZERO)
000575*    03/11/2025  MFS  CHAMADO 0277   P3000-ALTERACAO ESTORNAVA
000576*                                    AS LINHAS ANTIGAS ANTES DE
000577*                                    VALIDAR O CABECALHO NOVO - SE
000578*                                    O CLIENTE NAO EXISTIA OU O
000579*                                    ESTADO ERA INVALIDO, O
000580*                                    ESTORNO FICAVA DE PE E O
000581*                                    ESTOQUE ERA CREDITADO SEM O
000582*                                    PEDIDO TER SIDO ALTERADO.
000583*                                    P5000 AGORA RODA ANTES DO
000584*                                    ESTORNO
000585*----------------------------------------------------------------*
000586
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM
000630     CLASS DIGITO IS "0" THRU "9".
000640
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670
000680     SELECT PEDIDO-TRANS-FILE  ASSIGN TO DISK
000690            ORGANIZATION  IS SEQUENTIAL
000700            ACCESS MODE   IS SEQUENTIAL
000710            FILE STATUS   IS FS-PED-TRANS.
000720
000730     SELECT DETALLE-TRANS-FILE ASSIGN TO DISK
000740            ORGANIZATION  IS SEQUENTIAL
000750            ACCESS MODE   IS SEQUENTIAL
000760            FILE STATUS   IS FS-DET-TRANS.
000770
000780     SELECT LOTE-FILE          ASSIGN TO DISK
000790            ORGANIZATION  IS SEQUENTIAL
000800            ACCESS MODE   IS SEQUENTIAL
000810            FILE STATUS   IS FS-LOTE.
000820
000830     SELECT CLIENTE-FILE       ASSIGN TO DISK
000840            ORGANIZATION  IS SEQUENTIAL
000850            ACCESS MODE   IS SEQUENTIAL
000860            FILE STATUS   IS FS-CLIENTE.
000870
000880     SELECT PEDIDO-FILE        ASSIGN TO DISK
000890            ORGANIZATION  IS SEQUENTIAL
000900            ACCESS MODE   IS SEQUENTIAL
000910            FILE STATUS   IS FS-PEDIDO.
000920
000930     SELECT DETALLE-FILE       ASSIGN TO DISK
000940            ORGANIZATION  IS SEQUENTIAL
000950            ACCESS MODE   IS SEQUENTIAL
000960            FILE STATUS   IS FS-DETALLE.
000970
000980     SELECT PEDIDO-SAL-FILE    ASSIGN TO DISK
000990            ORGANIZATION  IS SEQUENTIAL
001000            ACCESS MODE   IS SEQUENTIAL
001010            FILE STATUS   IS FS-PEDIDO-SAL.
001020
001030     SELECT DETALLE-SAL-FILE   ASSIGN TO DISK
001040            ORGANIZATION  IS SEQUENTIAL
001050            ACCESS MODE   IS SEQUENTIAL
001060            FILE STATUS   IS FS-DETALLE-SAL.
001070
001080 DATA DIVISION.
001090 FILE SECTION.
001100
001110 FD  PEDIDO-TRANS-FILE
001120     LABEL RECORD IS STANDARD
001130     VALUE OF FILE-ID IS 'PEDTRANS'.
001140 COPY "PEDTRANS.CPY".
001150
001160 FD  DETALLE-TRANS-FILE
001170     LABEL RECORD IS STANDARD
001180     VALUE OF FILE-ID IS 'DETTRANS'.
001190 COPY "DETTRANS.CPY".
001200
001210 FD  LOTE-FILE
001220     LABEL RECORD IS STANDARD
001230     VALUE OF FILE-ID IS 'LOTEPROD'.
001240 COPY "LOTEPROD.CPY".
001250
001260 FD  CLIENTE-FILE
001270     LABEL RECORD IS STANDARD
001280     VALUE OF FILE-ID IS 'CLIENTE'.
001290 COPY "CLIENTE.CPY".
001300
001310 FD  PEDIDO-FILE
001320     LABEL RECORD IS STANDARD
001330     VALUE OF FILE-ID IS 'PEDIDO'.
001340*        LAYOUT DO PEDIDO EFETIVO (ANTES DESTA RODADA) - MESMOS
001350*        CAMPOS DE PEDIDO.CPY, PREFIXO PEDV- PARA NAO COLIDIR
001360*        COM O LAYOUT DE SAIDA (REG-PEDIDO) NO MESMO PROGRAMA
001370 01  REG-PEDIDO-VELHO.
001380     03  PEDV-ID                 PIC  9(009).
001390     03  PEDV-CLIENTE-ID         PIC  9(009).
001400     03  PEDV-FECHA              PIC  9(008).
001410*        VISAO DECOMPOSTA DA DATA DO PEDIDO VELHO (CCYYMMDD)
001420     03  PEDV-FECHA-R REDEFINES PEDV-FECHA.
001430         05  PEDV-FEC-CCYY       PIC  9(004).
001440         05  PEDV-FEC-MM         PIC  9(002).
001450         05  PEDV-FEC-DD         PIC  9(002).
001460     03  PEDV-METODO-PAGO        PIC  X(020).
001470     03  PEDV-LUGAR-COMPRA       PIC  X(025).
001480     03  PEDV-ESTADO             PIC  X(012).
001490     03  PEDV-NOTAS              PIC  X(500).
001500     03  PEDV-CONTROLE.
001510         05  PEDV-IND-SITUACAO   PIC  X(001).
001520         05  PEDV-QTD-LINHAS     PIC  9(003).
001530     03  FILLER                  PIC  X(020).
001540
001550 FD  DETALLE-FILE
001560     LABEL RECORD IS STANDARD
001570     VALUE OF FILE-ID IS 'DETALLE'.
001580*        LAYOUT DA LINHA EFETIVA (ANTES DESTA RODADA) - MESMOS
001590*        CAMPOS DE DETPED.CPY, PREFIXO DETV-
001600 01  REG-DETALLE-VELHO.
001610     03  DETV-ID                 PIC  9(009).
001620     03  DETV-PEDIDO-ID          PIC  9(009).
001630     03  DETV-LOTE-ID            PIC  9(009).
001640     03  DETV-CANTIDAD           PIC  9(007).
001650     03  DETV-PRECIO-UNITARIO    PIC  9(007)V99.
001660     03  DETV-CONTROLE.
001670         05  DETV-IND-SITUACAO   PIC  X(001).
001680         05  DETV-IND-SPLIT      PIC  X(001).
001690     03  FILLER                  PIC  X(024).
001700
001710 FD  PEDIDO-SAL-FILE
001720     LABEL RECORD IS STANDARD
001730     VALUE OF FILE-ID IS 'PEDIDO'.
001740 COPY "PEDIDO.CPY".
001750
001760 FD  DETALLE-SAL-FILE
001770     LABEL RECORD IS STANDARD
001780     VALUE OF FILE-ID IS 'DETALLE'.
001790 COPY "DETPED.CPY".
001800
001810 WORKING-STORAGE SECTION.
001820
001830 77  FS-PED-TRANS                PIC  X(002)     VALUE "00".
001834 77  FS-DET-TRANS                PIC  X(002)     VALUE "00".
001838 77  FS-LOTE                     PIC  X(002)     VALUE "00".
001842 77  FS-CLIENTE                  PIC  X(002)     VALUE "00".
001846 77  FS-PEDIDO                   PIC  X(002)     VALUE "00".
001850 77  FS-DETALLE                  PIC  X(002)     VALUE "00".
001854 77  FS-PEDIDO-SAL               PIC  X(002)     VALUE "00".
001858 77  FS-DETALLE-SAL              PIC  X(002)     VALUE "00".
001920
001930*----------------------------------------------------------------*
001940*    LIMITES DAS TABELAS EM MEMORIA (VOLUME TIPICO DE UMA
001950*    FERRETERIA DE PORTE MEDIO - AJUSTAR SE O NEGOCIO CRESCER)
001960*----------------------------------------------------------------*
001970 01  WSS-LIMITES.
001980     05  WSS-MAX-LOTE            PIC  9(005) COMP    VALUE 3000.
001990     05  WSS-MAX-CLIENTE         PIC  9(005) COMP    VALUE 4000.
002000     05  WSS-MAX-TRANS           PIC  9(005) COMP    VALUE 300.
002010     05  WSS-MAX-LIN-POR-PED     PIC  9(003) COMP    VALUE 15.
002020     05  WSS-MAX-LIN-VIEJO       PIC  9(003) COMP    VALUE 15.
002030     05  WSS-MAX-UNDO            PIC  9(005) COMP    VALUE 500.
002035     05  FILLER                  PIC  X(010)     VALUE SPACES.
002040
002050*----------------------------------------------------------------*
002060*    TABELA DE LOTES EM MEMORIA - CARREGADA UMA VEZ NO INICIO,
002070*    ATUALIZADA A CADA PEDIDO, REGRAVADA POR INTEIRO NO FIM
002080*----------------------------------------------------------------*
002090 01  WSS-TAB-LOTE.
002100     05  WSS-LOTE-QTD            PIC  9(005) COMP    VALUE ZEROS.
002110     05  WSS-LOTE-OCR OCCURS 3000 TIMES.
002120         10  WT-LOTE-ID          PIC  9(009).
002130         10  WT-LOTE-PROD-ID     PIC  9(009).
002140         10  WT-LOTE-COSTO       PIC  9(007)V99.
002150         10  WT-LOTE-CANT-DISP   PIC  9(007).
002160         10  WT-LOTE-FECHA       PIC  9(008).
002170*            VISAO DECOMPOSTA DA DATA DO LOTE, OCORRENCIA A
002180*            OCORRENCIA (CCYYMMDD)
002190         10  WT-LOTE-FECHA-R REDEFINES WT-LOTE-FECHA.
002200             15  WT-LOTE-FEC-CCYY PIC  9(004).
002210             15  WT-LOTE-FEC-MM   PIC  9(002).
002220             15  WT-LOTE-FEC-DD   PIC  9(002).
002230         10  WT-LOTE-ESTADO      PIC  X(015).
002240             88  WT-LOTE-ELEGIVEL
002250                     VALUE "NUEVO          "
002260                           "REACONDICIONADO".
002265     05  FILLER                  PIC  X(010)     VALUE SPACES.
002270
002280*----------------------------------------------------------------*
002290*    TABELA DE CLIENTES CADASTRADOS (SO O CODIGO - CONFERENCIA
002300*    DE CHAVE ESTRANGEIRA DO PEDIDO)
002310*----------------------------------------------------------------*
002320 01  WSS-TAB-CLIENTE.
002330     05  WSS-CLI-QTD             PIC  9(005) COMP    VALUE ZEROS.
002340     05  WSS-CLI-OCR OCCURS 4000 TIMES
002350                                  PIC 9(009).
002355     05  FILLER                  PIC  X(010)     VALUE SPACES.
002360
002370*----------------------------------------------------------------*
002380*    LINHAS PEDIDAS NA TRANSACAO CORRENTE (LIDAS DE DETTRANS)
002390*----------------------------------------------------------------*
002400 01  WSS-TAB-LIN-TRANS.
002410     05  WSS-LIN-TRANS-QTD       PIC  9(003) COMP    VALUE ZEROS.
002420     05  WSS-LIN-TRANS-OCR OCCURS 15 TIMES.
002430         10  WLT-LOTE-PLACEHOLD  PIC  9(009).
002440         10  WLT-CANTIDAD        PIC  9(007).
002450         10  WLT-PRECIO          PIC  9(007)V99.
002455     05  FILLER                  PIC  X(010)     VALUE SPACES.
002460
002470*----------------------------------------------------------------*
002480*    LINHAS DO PEDIDO VELHO (LIDAS DE DETALLE-FILE, PARA
002490*    ESTORNO EM ALTERACAO/EXCLUSAO)
002500*----------------------------------------------------------------*
002510 01  WSS-TAB-LIN-VIEJO.
002520     05  WSS-LIN-VIEJO-QTD       PIC  9(003) COMP    VALUE ZEROS.
002530     05  WSS-LIN-VIEJO-OCR OCCURS 15 TIMES.
002540         10  WLV-LOTE-ID         PIC  9(009).
002550         10  WLV-CANTIDAD        PIC  9(007).
002555     05  FILLER                  PIC  X(010)     VALUE SPACES.
002560
002570*----------------------------------------------------------------*
002580*    LOG DE DESFAZIMENTO ("UNDO") DAS QUANTIDADES DE LOTE - CADA
002590*    ENTRADA GUARDA O VALOR ANTES DE UMA BAIXA/ESTORNO PARA
002600*    PERMITIR DESFAZER O PEDIDO INTEIRO SE O PEPS NAO FECHAR
002610*----------------------------------------------------------------*
002620 01  WSS-TAB-UNDO.
002630     05  WSS-UNDO-QTD            PIC  9(005) COMP    VALUE ZEROS.
002640     05  WSS-UNDO-OCR OCCURS 500 TIMES.
002650         10  WU-IDX-LOTE         PIC  9(005) COMP.
002660         10  WU-VALOR-ANTERIOR   PIC  9(007).
002665     05  FILLER                  PIC  X(010)     VALUE SPACES.
002670
002680*----------------------------------------------------------------*
002690*    RESULTADO DE CADA TRANSACAO PROCESSADA NESTE LOTE NOTURNO -
002700*    O QUE FOR GRAVADO NOS ARQUIVOS DE SAIDA VEM DAQUI
002710*----------------------------------------------------------------*
002720 01  WSS-TAB-RESULTADO.
002730     05  WSS-RES-QTD             PIC  9(005) COMP    VALUE ZEROS.
002740     05  WSS-RES-OCR OCCURS 300 TIMES.
002750         10  WR-TIPO             PIC  X(001).
002760         10  WR-PED-ID           PIC  9(009).
002770         10  WR-CLIENTE-ID       PIC  9(009).
002780         10  WR-FECHA            PIC  9(008).
002790         10  WR-METODO-PAGO      PIC  X(020).
002800         10  WR-LUGAR-COMPRA     PIC  X(025).
002810         10  WR-ESTADO           PIC  X(012).
002820         10  WR-NOTAS            PIC  X(500).
002830         10  WR-RECHAZADO        PIC  9(001)     VALUE ZEROS.
002840             88  WR-FUE-RECHAZADO    VALUE 1.
002845             88  WR-FUE-EXCLUIDO-OK  VALUE 2.
002850         10  WR-MENSAJE          PIC  X(040)     VALUE SPACES.
002860         10  WR-LIN-QTD          PIC  9(003) COMP VALUE ZEROS.
002870         10  WR-LIN-OCR OCCURS 15 TIMES.
002880             15  WRL-LOTE-ID     PIC  9(009).
002890             15  WRL-CANTIDAD    PIC  9(007).
002900             15  WRL-PRECIO      PIC  9(007)V99.
002905     05  FILLER                  PIC  X(010)     VALUE SPACES.
002910
002920*----------------------------------------------------------------*
002930*    CONTADORES E INDICADORES DE TRABALHO
002940*----------------------------------------------------------------*
002950 01  WSS-CONTADORES.
002960     05  WSS-IDX-LOTE            PIC  9(005) COMP    VALUE ZEROS.
002970     05  WSS-IDX-CLI             PIC  9(005) COMP    VALUE ZEROS.
002980     05  WSS-IDX-LIN-TRANS       PIC  9(003) COMP    VALUE ZEROS.
002990     05  WSS-IDX-LIN-VIEJO       PIC  9(003) COMP    VALUE ZEROS.
003000     05  WSS-IDX-RES             PIC  9(005) COMP    VALUE ZEROS.
003010     05  WSS-IDX-UNDO            PIC  9(005) COMP    VALUE ZEROS.
003020     05  WSS-CANT-RESTANTE       PIC  9(007)         VALUE ZEROS.
003030     05  WSS-CANT-TOMAR          PIC  9(007)         VALUE ZEROS.
003040     05  WSS-PROD-OBJETIVO       PIC  9(009)         VALUE ZEROS.
003050     05  WSS-PROD-RECHAZADO      PIC  9(009)         VALUE ZEROS.
003060     05  WSS-PRIMER-LOTE-IND     PIC  9(001) COMP    VALUE ZEROS.
003070         88  WSS-E-O-PRIMEIRO        VALUE 1.
003080     05  WSS-RECHAZADO-PEPS      PIC  9(001) COMP    VALUE ZEROS.
003090         88  WSS-PEDIDO-RECHAZADO    VALUE 1.
003100     05  WSS-CLIENTE-OK          PIC  9(001) COMP    VALUE ZEROS.
003110         88  WSS-CLIENTE-EXISTE      VALUE 1.
003120     05  WSS-ACHOU-VELHO         PIC  9(001) COMP    VALUE ZEROS.
003130         88  WSS-PEDIDO-VELHO-EXISTE VALUE 1.
003140     05  WSS-EOF-TRANS           PIC  9(001) COMP    VALUE ZEROS.
003150         88  WSS-FIM-TRANS           VALUE 1.
003160     05  WSS-QTD-DIAS-PEPS       PIC  9(003) COMP    VALUE ZEROS.
003170     05  WSS-PED-ID-ATUAL        PIC  9(009)         VALUE ZEROS.
003175     05  FILLER                  PIC  X(010)     VALUE SPACES.
003180
003190*----------------------------------------------------------------*
003200*    AREA DE TRABALHO PARA A CHAMADA A STKCHECK (CONFERENCIA
003210*    NAO-DECISORIA, VER HISTORICO) E A PEDTOTAL
003220*----------------------------------------------------------------*
003230 01  WSS-LKS-STKCHECK.
003240     05  LKS-STK-PROD-ID         PIC  9(009).
003250     05  LKS-STK-CANTIDAD        PIC  9(007).
003260     05  LKS-STK-RETORNO         PIC  9(001).
003265     05  FILLER                  PIC  X(005).
003270
003280 01  WSS-LKS-PEDTOTAL.
003290     05  LKS-TOT-PED-ID          PIC  9(009).
003300     05  LKS-TOT-VALOR           PIC  9(009)V99.
003305     05  FILLER                  PIC  X(005).
003310*        VISAO SEPARADA EM PESOS/CENTAVOS PARA A LINHA DE LOG
003320 01  WSS-LKS-PEDTOTAL-R REDEFINES WSS-LKS-PEDTOTAL.
003330     05  FILLER                  PIC  9(009).
003340     05  WSS-TOT-PESOS           PIC  9(009).
003345     05  WSS-TOT-CENTAVOS        PIC  9(002).
003350     05  FILLER                  PIC  X(005).
003360
003370 01  WSS-MSG-LOG                 PIC  X(080)     VALUE SPACES.
003380
003390 PROCEDURE DIVISION.
003400
003410 P0000-PRINCIPAL.
003420
003430     PERFORM P0100-CARGAR-LOTES     THRU P0100-FIM
003440     PERFORM P0200-CARGAR-CLIENTES  THRU P0200-FIM
003450     PERFORM P1000-PROCESSAR-FILA   THRU P1000-FIM
003460     PERFORM P8000-GRABAR-LOTES     THRU P8000-FIM
003470     PERFORM P8500-REGRABAR-PEDIDOS THRU P8500-FIM
003480     GOBACK.
003490
003500*----------------------------------------------------------------*
003510*    P0100-CARGAR-LOTES  --  CARREGA TODO O ARQUIVO DE LOTES EM
003520*    MEMORIA (JA VEM EM ORDEM PROD-ID/FECHA - VER LOTEPROD.CPY)
003530*----------------------------------------------------------------*
003540 P0100-CARGAR-LOTES.
003550
003560     MOVE ZEROS TO WSS-LOTE-QTD
003570     OPEN INPUT LOTE-FILE
003580     READ LOTE-FILE
003590         AT END MOVE "10" TO FS-LOTE
003600     END-READ
003610
003620     PERFORM P0110-CARGAR-1-LOTE THRU P0110-FIM
003630         UNTIL FS-LOTE NOT EQUAL "00"
003640
003650     CLOSE LOTE-FILE.
003660
003670 P0100-FIM.
003680     EXIT.
003690
003700 P0110-CARGAR-1-LOTE.
003710
003720     ADD 1 TO WSS-LOTE-QTD
003730     MOVE LOTE-ID            TO WT-LOTE-ID        (WSS-LOTE-QTD)
003740     MOVE LOTE-PROD-ID       TO WT-LOTE-PROD-ID   (WSS-LOTE-QTD)
003750     MOVE LOTE-COSTO         TO WT-LOTE-COSTO     (WSS-LOTE-QTD)
003760     MOVE LOTE-CANTIDAD-DISP TO WT-LOTE-CANT-DISP (WSS-LOTE-QTD)
003770     MOVE LOTE-FECHA         TO WT-LOTE-FECHA     (WSS-LOTE-QTD)
003780     MOVE LOTE-ESTADO        TO WT-LOTE-ESTADO    (WSS-LOTE-QTD)
003790
003800     READ LOTE-FILE
003810         AT END MOVE "10" TO FS-LOTE
003820     END-READ.
003830
003840 P0110-FIM.
003850     EXIT.
003860
003870*----------------------------------------------------------------*
003880*    P0200-CARGAR-CLIENTES  --  CARREGA OS CODIGOS DE CLIENTE
003890*    CADASTRADOS, PARA CONFERIR A CHAVE ESTRANGEIRA DO PEDIDO
003900*----------------------------------------------------------------*
003910 P0200-CARGAR-CLIENTES.
003920
003930     MOVE ZEROS TO WSS-CLI-QTD
003940     OPEN INPUT CLIENTE-FILE
003950     READ CLIENTE-FILE
003960         AT END MOVE "10" TO FS-CLIENTE
003970     END-READ
003980
003990     PERFORM P0210-CARGAR-1-CLIENTE THRU P0210-FIM
004000         UNTIL FS-CLIENTE NOT EQUAL "00"
004010
004020     CLOSE CLIENTE-FILE.
004030
004040 P0200-FIM.
004050     EXIT.
004060
004070 P0210-CARGAR-1-CLIENTE.
004080
004090     ADD 1 TO WSS-CLI-QTD
004100     MOVE CLI-ID TO WSS-CLI-OCR (WSS-CLI-QTD)
004110
004120     READ CLIENTE-FILE
004130         AT END MOVE "10" TO FS-CLIENTE
004140     END-READ.
004150
004160 P0210-FIM.
004170     EXIT.
004180
004190*----------------------------------------------------------------*
004200*    P1000-PROCESSAR-FILA  --  LE A FILA DE TRANSACOES DE PEDIDO
004210*    E DESPACHA CADA UMA CONFORME O TIPO
004220*----------------------------------------------------------------*
004230 P1000-PROCESSAR-FILA.
004240
004250     OPEN INPUT PEDIDO-TRANS-FILE
004260     OPEN INPUT DETALLE-TRANS-FILE
004270     MOVE ZEROS TO WSS-RES-QTD
004280     MOVE ZEROS TO WSS-EOF-TRANS
004290
004300     READ PEDIDO-TRANS-FILE
004310         AT END MOVE 1 TO WSS-EOF-TRANS
004320     END-READ
004330
004340     PERFORM P1100-PROCESSAR-1-PEDIDO THRU P1100-FIM
004350         UNTIL WSS-FIM-TRANS
004360
004370     CLOSE PEDIDO-TRANS-FILE
004380     CLOSE DETALLE-TRANS-FILE.
004390
004400 P1000-FIM.
004410     EXIT.
004420
004430 P1100-PROCESSAR-1-PEDIDO.
004440
004450     ADD 1 TO WSS-RES-QTD
004460     MOVE WSS-RES-QTD        TO WSS-IDX-RES
004470     MOVE TRANS-TIPO         TO WR-TIPO       (WSS-IDX-RES)
004480     MOVE TRANS-PED-ID       TO WR-PED-ID     (WSS-IDX-RES)
004490     MOVE ZEROS              TO WR-RECHAZADO  (WSS-IDX-RES)
004500     MOVE SPACES             TO WR-MENSAJE    (WSS-IDX-RES)
004510     MOVE ZEROS              TO WR-LIN-QTD    (WSS-IDX-RES)
004520     MOVE ZEROS              TO WSS-UNDO-QTD
004530
004540     EVALUATE TRUE
004550         WHEN TRANS-INCLUSAO
004560             PERFORM P2000-INCLUSAO  THRU P2000-FIM
004570         WHEN TRANS-ALTERACAO
004580             PERFORM P3000-ALTERACAO THRU P3000-FIM
004590         WHEN TRANS-EXCLUSAO
004600             PERFORM P4000-EXCLUSAO  THRU P4000-FIM
004610         WHEN OTHER
004620             MOVE 1 TO WR-RECHAZADO (WSS-IDX-RES)
004630             MOVE "TIPO DE TRANSACCION INVALIDO"
004640                 TO WR-MENSAJE (WSS-IDX-RES)
004650     END-EVALUATE
004660
004670     READ PEDIDO-TRANS-FILE
004680         AT END MOVE 1 TO WSS-EOF-TRANS
004690     END-READ.
004700
004710 P1100-FIM.
004720     EXIT.
004730
004740*----------------------------------------------------------------*
004750*    P2000-INCLUSAO  --  REALIZARPEDIDO() - MONTA UM PEDIDO NOVO
004760*    E BAIXA O ESTOQUE PELO PEPS
004770*----------------------------------------------------------------*
004780 P2000-INCLUSAO.
004790
004800     MOVE TRANS-CLIENTE-ID    TO WR-CLIENTE-ID   (WSS-IDX-RES)
004810     MOVE TRANS-FECHA         TO WR-FECHA        (WSS-IDX-RES)
004820     MOVE TRANS-METODO-PAGO   TO WR-METODO-PAGO  (WSS-IDX-RES)
004830     MOVE TRANS-LUGAR-COMPRA  TO WR-LUGAR-COMPRA (WSS-IDX-RES)
004840     MOVE TRANS-ESTADO        TO WR-ESTADO       (WSS-IDX-RES)
004850     MOVE TRANS-NOTAS         TO WR-NOTAS        (WSS-IDX-RES)
004860
004870     PERFORM P2500-LEER-LINEAS-TRANS THRU P2500-FIM
004880
004890     PERFORM P5000-VALIDAR-CABECALHO THRU P5000-FIM
004900
004910     IF NOT WR-FUE-RECHAZADO (WSS-IDX-RES)
004920         PERFORM P6000-APLICAR-PEPS THRU P6000-FIM
004930     END-IF.
004940
004950 P2000-FIM.
004960     EXIT.
004970
004980*----------------------------------------------------------------*
004990*    P2500-LEER-LINEAS-TRANS  --  LE, DE DETALLE-TRANS-FILE, AS
005000*    LINHAS DA TRANSACAO CORRENTE (MESMO TRANS-DET-PED-ID) -
005010*    USADA TANTO NA INCLUSAO QUANTO NA ALTERACAO
005020*----------------------------------------------------------------*
005030 P2500-LEER-LINEAS-TRANS.
005040
005050     MOVE ZEROS TO WSS-LIN-TRANS-QTD
005060     MOVE TRANS-PED-ID TO WSS-PED-ID-ATUAL
005070
005080     PERFORM P2510-LEER-1-LINEA THRU P2510-FIM
005090         UNTIL FS-DET-TRANS NOT EQUAL "00"
005100            OR TRANS-DET-PED-ID NOT EQUAL WSS-PED-ID-ATUAL.
005110
005120 P2500-FIM.
005130     EXIT.
005140
005150 P2510-LEER-1-LINEA.
005160
005170     IF WSS-LIN-TRANS-QTD < WSS-MAX-LIN-POR-PED
005180         ADD 1 TO WSS-LIN-TRANS-QTD
005190         MOVE TRANS-DET-LOTE-ID
005200             TO WLT-LOTE-PLACEHOLD (WSS-LIN-TRANS-QTD)
005210         MOVE TRANS-DET-CANTIDAD
005220             TO WLT-CANTIDAD       (WSS-LIN-TRANS-QTD)
005230         MOVE TRANS-DET-PRECIO
005240             TO WLT-PRECIO         (WSS-LIN-TRANS-QTD)
005250     END-IF
005260
005270     READ DETALLE-TRANS-FILE
005280         AT END MOVE "10" TO FS-DET-TRANS
005290     END-READ.
005300
005310 P2510-FIM.
005320     EXIT.
005330
005340*----------------------------------------------------------------*
005350*    P3000-ALTERACAO  --  ACTUALIZARPEDIDO() - CONFERE O CABECALHO
005360*    NOVO ANTES DE MEXER NO ESTOQUE; SO ESTORNA AS LINHAS ANTIGAS
005370*    E REFAZ O PEPS COM AS LINHAS NOVAS SE O CABECALHO PASSAR -
005380*    TUDO OU NADA (SE O PEPS NAO FECHAR, DESFAZ TAMBEM O ESTORNO)
005390*----------------------------------------------------------------*
005400 P3000-ALTERACAO.
005410
005420     PERFORM P4500-BUSCAR-PEDIDO-VIEJO THRU P4500-FIM
005430
005440     IF NOT WSS-PEDIDO-VELHO-EXISTE
005450         MOVE 1 TO WR-RECHAZADO (WSS-IDX-RES)
005460         MOVE "PEDIDO NO ENCONTRADO PARA ALTERAR"
005470             TO WR-MENSAJE (WSS-IDX-RES)
005480     ELSE
005510         MOVE TRANS-CLIENTE-ID    TO WR-CLIENTE-ID   (WSS-IDX-RES)
005520         MOVE TRANS-FECHA         TO WR-FECHA        (WSS-IDX-RES)
005530         MOVE TRANS-METODO-PAGO   TO WR-METODO-PAGO  (WSS-IDX-RES)
005540         MOVE TRANS-LUGAR-COMPRA  TO WR-LUGAR-COMPRA (WSS-IDX-RES)
005550         MOVE TRANS-ESTADO        TO WR-ESTADO       (WSS-IDX-RES)
005560         MOVE TRANS-NOTAS         TO WR-NOTAS        (WSS-IDX-RES)
005570
005575         PERFORM P5000-VALIDAR-CABECALHO THRU P5000-FIM
005580
005585         IF NOT WR-FUE-RECHAZADO (WSS-IDX-RES)
005590             PERFORM P7000-REVERTIR-LINEAS THRU P7000-FIM
005600             PERFORM P2500-LEER-LINEAS-TRANS THRU P2500-FIM
005620             PERFORM P6000-APLICAR-PEPS THRU P6000-FIM
005630         END-IF
005640     END-IF.
005650
005660 P3000-FIM.
005670     EXIT.
005680
005690*----------------------------------------------------------------*
005700*    P4000-EXCLUSAO  --  ELIMINARPEDIDO() - ESTORNA O ESTOQUE E
005710*    MARCA O PEDIDO E SUAS LINHAS COMO EXCLUIDOS
005720*----------------------------------------------------------------*
005730 P4000-EXCLUSAO.
005740
005750     PERFORM P4500-BUSCAR-PEDIDO-VIEJO THRU P4500-FIM
005760
005770     IF NOT WSS-PEDIDO-VELHO-EXISTE
005780         MOVE 1 TO WR-RECHAZADO (WSS-IDX-RES)
005790         MOVE "PEDIDO NO ENCONTRADO PARA ELIMINAR"
005800             TO WR-MENSAJE (WSS-IDX-RES)
005810     ELSE
005820         PERFORM P7000-REVERTIR-LINEAS THRU P7000-FIM
005830         MOVE 2 TO WR-RECHAZADO (WSS-IDX-RES)
005840         MOVE "PEDIDO ELIMINADO - ESTOQUE ESTORNADO"
005850             TO WR-MENSAJE (WSS-IDX-RES)
005860     END-IF.
005870
005880 P4000-FIM.
005890     EXIT.
005900
005910*----------------------------------------------------------------*
005920*    P4500-BUSCAR-PEDIDO-VIEJO  --  PROCURA, NO ARQUIVO EFETIVO
005930*    (PEDIDO-FILE/DETALLE-FILE), O PEDIDO REFERENCIADO PELA
005940*    TRANSACAO E TRAZ SUAS LINHAS ATUAIS PARA WSS-TAB-LIN-VIEJO
005950*----------------------------------------------------------------*
005960 P4500-BUSCAR-PEDIDO-VIEJO.
005970
005980     MOVE ZEROS TO WSS-ACHOU-VELHO
005990     MOVE ZEROS TO WSS-LIN-VIEJO-QTD
006000
006010     OPEN INPUT PEDIDO-FILE
006020     READ PEDIDO-FILE
006030         AT END MOVE "10" TO FS-PEDIDO
006040     END-READ
006050
006060     PERFORM P4510-PROCURAR-1-VELHO THRU P4510-FIM
006070         UNTIL FS-PEDIDO NOT EQUAL "00"
006080            OR WSS-PEDIDO-VELHO-EXISTE
006090
006100     CLOSE PEDIDO-FILE
006110
006120     IF WSS-PEDIDO-VELHO-EXISTE
006130         OPEN INPUT DETALLE-FILE
006140         READ DETALLE-FILE
006150             AT END MOVE "10" TO FS-DETALLE
006160         END-READ
006170
006180         PERFORM P4520-PROCURAR-LINEAS-VELHAS THRU P4520-FIM
006190             UNTIL FS-DETALLE NOT EQUAL "00"
006200
006210         CLOSE DETALLE-FILE
006220     END-IF.
006230
006240 P4500-FIM.
006250     EXIT.
006260
006270 P4510-PROCURAR-1-VELHO.
006280
006290     IF PEDV-ID EQUAL TRANS-PED-ID
006300         MOVE 1 TO WSS-ACHOU-VELHO
006310     ELSE
006320         READ PEDIDO-FILE
006330             AT END MOVE "10" TO FS-PEDIDO
006340         END-READ
006350     END-IF.
006360
006370 P4510-FIM.
006380     EXIT.
006390
006400 P4520-PROCURAR-LINEAS-VELHAS.
006410
006420     IF DETV-PEDIDO-ID EQUAL TRANS-PED-ID
006430         IF WSS-LIN-VIEJO-QTD < WSS-MAX-LIN-VIEJO
006440             ADD 1 TO WSS-LIN-VIEJO-QTD
006450             MOVE DETV-LOTE-ID
006460                 TO WLV-LOTE-ID   (WSS-LIN-VIEJO-QTD)
006470             MOVE DETV-CANTIDAD
006480                 TO WLV-CANTIDAD  (WSS-LIN-VIEJO-QTD)
006490         END-IF
006500     END-IF
006510
006520     READ DETALLE-FILE
006530         AT END MOVE "10" TO FS-DETALLE
006540     END-READ.
006550
006560 P4520-FIM.
006570     EXIT.
006580
006590*----------------------------------------------------------------*
006600*    P5000-VALIDAR-CABECALHO  --  CONFERE A CHAVE ESTRANGEIRA DO
006610*    CLIENTE E O ESTADO INFORMADO ANTES DE TENTAR O PEPS
006620*----------------------------------------------------------------*
006630 P5000-VALIDAR-CABECALHO.
006640
006650     MOVE ZEROS TO WSS-CLIENTE-OK
006660     MOVE ZEROS TO WSS-IDX-CLI
006670
006680     PERFORM P5010-PROCURAR-1-CLIENTE THRU P5010-FIM
006690         VARYING WSS-IDX-CLI FROM 1 BY 1
006700         UNTIL WSS-IDX-CLI > WSS-CLI-QTD
006710            OR WSS-CLIENTE-EXISTE
006720
006730     IF NOT WSS-CLIENTE-EXISTE
006740         MOVE 1 TO WR-RECHAZADO (WSS-IDX-RES)
006750         MOVE "CLIENTE NO EXISTE"
006760             TO WR-MENSAJE (WSS-IDX-RES)
006770     ELSE
006780         IF WR-ESTADO (WSS-IDX-RES) NOT EQUAL "PENDIENTE   "
006790            AND WR-ESTADO (WSS-IDX-RES) NOT EQUAL "EN_PROCESO  "
006800            AND WR-ESTADO (WSS-IDX-RES) NOT EQUAL "DESPACHADO  "
006810            AND WR-ESTADO (WSS-IDX-RES) NOT EQUAL "COMPLETADO  "
006820            AND WR-ESTADO (WSS-IDX-RES) NOT EQUAL "CANCELADO   "
006830            AND WR-ESTADO (WSS-IDX-RES) NOT EQUAL "DEVUELTO    "
006840             MOVE 1 TO WR-RECHAZADO (WSS-IDX-RES)
006850             MOVE "ESTADO DE PEDIDO INVALIDO"
006860                 TO WR-MENSAJE (WSS-IDX-RES)
006870         END-IF
006880     END-IF.
006890
006900 P5000-FIM.
006910     EXIT.
006920
006930 P5010-PROCURAR-1-CLIENTE.
006940
006950     IF WSS-CLI-OCR (WSS-IDX-CLI) EQUAL TRANS-CLIENTE-ID
006960         MOVE 1 TO WSS-CLIENTE-OK
006970     END-IF.
006980
006990 P5010-FIM.
007000     EXIT.
007010
007020*----------------------------------------------------------------*
007030*    P6000-APLICAR-PEPS  --  PARA CADA LINHA PEDIDA, PERCORRE OS
007040*    LOTES ELEGIVEIS DO PRODUTO EM ORDEM DE DATA (MAIS ANTIGO
007050*    PRIMEIRO) ATE COBRIR A QUANTIDADE, DESDOBRANDO A LINHA
007060*    QUANDO PRECISAR DE MAIS DE UM LOTE
007070*----------------------------------------------------------------*
007080 P6000-APLICAR-PEPS.
007090
007100     MOVE ZEROS TO WSS-RECHAZADO-PEPS
007110     MOVE WSS-LIN-TRANS-QTD TO WR-LIN-QTD (WSS-IDX-RES)
007120
007130     PERFORM P6100-COPIAR-LINEA-BASE THRU P6100-FIM
007140         VARYING WSS-IDX-LIN-TRANS FROM 1 BY 1
007150         UNTIL WSS-IDX-LIN-TRANS > WSS-LIN-TRANS-QTD
007160
007170     PERFORM P6200-PROCESAR-1-LINEA THRU P6200-FIM
007180         VARYING WSS-IDX-LIN-TRANS FROM 1 BY 1
007190         UNTIL WSS-IDX-LIN-TRANS > WSS-LIN-TRANS-QTD
007200            OR WSS-PEDIDO-RECHAZADO
007210
007220     IF WSS-PEDIDO-RECHAZADO
007230         PERFORM P6900-DESHACER-LOTES THRU P6900-FIM
007240         MOVE 1 TO WR-RECHAZADO (WSS-IDX-RES)
007250         STRING "STOCK INSUFICIENTE PARA EL PRODUCTO "
007260                WSS-PROD-RECHAZADO
007270                DELIMITED BY SIZE
007280                INTO WR-MENSAJE (WSS-IDX-RES)
007290         END-STRING
007300         MOVE ZEROS TO WR-LIN-QTD (WSS-IDX-RES)
007310     ELSE
007320         PERFORM P9000-CONFERIR-STOCK THRU P9000-FIM
007330         MOVE TRANS-PED-ID TO LKS-TOT-PED-ID
007340         PERFORM P9500-CALCULAR-TOTAL THRU P9500-FIM
007350     END-IF.
007360
007370 P6000-FIM.
007380     EXIT.
007390
007400 P6100-COPIAR-LINEA-BASE.
007410
007420*        A LINHA ORIGINAL COMECA SEM LOTE DEFINIDO (DET-SEM-LOTE)
007430*        - SO GANHA UM LOTE DE VERDADE QUANDO O PEPS CONSOME
007440*        O PRIMEIRO LOTE PARA ELA, EM P6300
007450     MOVE ZEROS TO WRL-LOTE-ID  (WSS-IDX-RES, WSS-IDX-LIN-TRANS)
007460     MOVE ZEROS TO WRL-CANTIDAD (WSS-IDX-RES, WSS-IDX-LIN-TRANS)
007470     MOVE WLT-PRECIO (WSS-IDX-LIN-TRANS)
007480         TO WRL-PRECIO (WSS-IDX-RES, WSS-IDX-LIN-TRANS).
007490
007500 P6100-FIM.
007510     EXIT.
007520
007530 P6200-PROCESAR-1-LINEA.
007540
007550     PERFORM P6210-ACHAR-PRODUCTO-OBJETIVO THRU P6210-FIM
007560
007570     IF WSS-PEDIDO-RECHAZADO
007580         CONTINUE
007590     ELSE
007600         MOVE WLT-CANTIDAD (WSS-IDX-LIN-TRANS)
007610             TO WSS-CANT-RESTANTE
007620         MOVE 1 TO WSS-PRIMER-LOTE-IND
007630
007640         PERFORM P6300-CONSUMIR-1-LOTE THRU P6300-FIM
007650             VARYING WSS-IDX-LOTE FROM 1 BY 1
007660             UNTIL WSS-IDX-LOTE > WSS-LOTE-QTD
007670                OR WSS-CANT-RESTANTE EQUAL ZEROS
007680
007690         IF WSS-CANT-RESTANTE GREATER ZEROS
007700             MOVE 1 TO WSS-RECHAZADO-PEPS
007705             MOVE WSS-PROD-OBJETIVO TO WSS-PROD-RECHAZADO
007710         END-IF
007720     END-IF.
007730
007740 P6200-FIM.
007750     EXIT.
007760
007770*----------------------------------------------------------------*
007780*    P6210-ACHAR-PRODUCTO-OBJETIVO  --  O LOTE INFORMADO NA
007790*    LINHA E APENAS UM PLACEHOLDER PARA IDENTIFICAR O PRODUTO
007800*----------------------------------------------------------------*
007810 P6210-ACHAR-PRODUCTO-OBJETIVO.
007820
007830     MOVE ZEROS TO WSS-PROD-OBJETIVO
007840
007850     PERFORM P6220-CONFERIR-1-LOTE-PLACEHOLD THRU P6220-FIM
007860         VARYING WSS-IDX-LOTE FROM 1 BY 1
007870         UNTIL WSS-IDX-LOTE > WSS-LOTE-QTD
007880            OR WSS-PROD-OBJETIVO GREATER ZEROS
007890
007900     IF WSS-PROD-OBJETIVO EQUAL ZEROS
007910         MOVE 1 TO WSS-RECHAZADO-PEPS
007920         MOVE WLT-LOTE-PLACEHOLD (WSS-IDX-LIN-TRANS)
007930             TO WSS-PROD-RECHAZADO
007940     END-IF.
007950
007960 P6210-FIM.
007970     EXIT.
007980
007990 P6220-CONFERIR-1-LOTE-PLACEHOLD.
008000
008010     IF WT-LOTE-ID (WSS-IDX-LOTE) EQUAL
008020        WLT-LOTE-PLACEHOLD (WSS-IDX-LIN-TRANS)
008030         MOVE WT-LOTE-PROD-ID (WSS-IDX-LOTE) TO WSS-PROD-OBJETIVO
008040     END-IF.
008050
008060 P6220-FIM.
008070     EXIT.
008080
008090*----------------------------------------------------------------*
008100*    P6300-CONSUMIR-1-LOTE  --  TOMA, DE UM LOTE ELEGIVEL DO
008110*    PRODUTO OBJETIVO, O QUANTO FOR POSSIVEL PARA A LINHA
008120*----------------------------------------------------------------*
008130 P6300-CONSUMIR-1-LOTE.
008140
008150     IF WT-LOTE-PROD-ID (WSS-IDX-LOTE) EQUAL WSS-PROD-OBJETIVO
008160        AND WT-LOTE-ELEGIVEL (WSS-IDX-LOTE)
008170        AND WT-LOTE-CANT-DISP (WSS-IDX-LOTE) GREATER ZEROS
008180
008190         IF WT-LOTE-CANT-DISP (WSS-IDX-LOTE)
008200                 LESS WSS-CANT-RESTANTE
008210             MOVE WT-LOTE-CANT-DISP (WSS-IDX-LOTE)
008220                 TO WSS-CANT-TOMAR
008230         ELSE
008240             MOVE WSS-CANT-RESTANTE TO WSS-CANT-TOMAR
008250         END-IF
008260
008270         ADD 1 TO WSS-UNDO-QTD
008280         MOVE WSS-IDX-LOTE TO WU-IDX-LOTE (WSS-UNDO-QTD)
008290         MOVE WT-LOTE-CANT-DISP (WSS-IDX-LOTE)
008300             TO WU-VALOR-ANTERIOR (WSS-UNDO-QTD)
008310
008320         SUBTRACT WSS-CANT-TOMAR
008330             FROM WT-LOTE-CANT-DISP (WSS-IDX-LOTE)
008340         SUBTRACT WSS-CANT-TOMAR FROM WSS-CANT-RESTANTE
008350
008360         PERFORM P6400-GRABAR-CONSUMO THRU P6400-FIM
008370     END-IF.
008380
008390 P6300-FIM.
008400     EXIT.
008410
008420 P6400-GRABAR-CONSUMO.
008430
008440     IF WSS-E-O-PRIMEIRO
008450         MOVE WT-LOTE-ID (WSS-IDX-LOTE)
008460             TO WRL-LOTE-ID   (WSS-IDX-RES, WSS-IDX-LIN-TRANS)
008470         MOVE WSS-CANT-TOMAR
008480             TO WRL-CANTIDAD  (WSS-IDX-RES, WSS-IDX-LIN-TRANS)
008490         MOVE ZEROS TO WSS-PRIMER-LOTE-IND
008500     ELSE
008510         IF WR-LIN-QTD (WSS-IDX-RES) LESS WSS-MAX-LIN-POR-PED
008520             ADD 1 TO WR-LIN-QTD (WSS-IDX-RES)
008530             MOVE WT-LOTE-ID (WSS-IDX-LOTE)
008540                 TO WRL-LOTE-ID  (WSS-IDX-RES,
008550                                   WR-LIN-QTD (WSS-IDX-RES))
008560             MOVE WSS-CANT-TOMAR
008570                 TO WRL-CANTIDAD (WSS-IDX-RES,
008580                                   WR-LIN-QTD (WSS-IDX-RES))
008590             MOVE WLT-PRECIO (WSS-IDX-LIN-TRANS)
008600                 TO WRL-PRECIO  (WSS-IDX-RES,
008610                                   WR-LIN-QTD (WSS-IDX-RES))
008620         END-IF
008630     END-IF.
008640
008650 P6400-FIM.
008660     EXIT.
008670
008680*----------------------------------------------------------------*
008690*    P6900-DESHACER-LOTES  --  DESFAZ, EM ORDEM INVERSA, TODAS
008700*    AS BAIXAS/ESTORNOS DE LOTE FEITAS PARA ESTE PEDIDO
008710*----------------------------------------------------------------*
008720 P6900-DESHACER-LOTES.
008730
008740     PERFORM P6910-DESHACER-1-LOTE THRU P6910-FIM
008750         VARYING WSS-IDX-UNDO FROM WSS-UNDO-QTD BY -1
008760         UNTIL WSS-IDX-UNDO < 1.
008770
008780 P6900-FIM.
008790     EXIT.
008800
008810 P6910-DESHACER-1-LOTE.
008820
008830     MOVE WU-VALOR-ANTERIOR (WSS-IDX-UNDO)
008840         TO WT-LOTE-CANT-DISP (WU-IDX-LOTE (WSS-IDX-UNDO)).
008850
008860 P6910-FIM.
008870     EXIT.
008880
008890*----------------------------------------------------------------*
008900*    P7000-REVERTIR-LINEAS  --  DEVOLVE AO ESTOQUE A QUANTIDADE
008910*    DAS LINHAS ANTIGAS DE UM PEDIDO (ALTERACAO OU EXCLUSAO) -
008920*    OS ESTORNOS ENTRAM NO MESMO LOG DE UNDO DA INCLUSAO/PEPS
008930*    QUE VIER A SEGUIR, PARA QUE TUDO SE DESFACA JUNTO SE
008940*    PRECISAR
008950*----------------------------------------------------------------*
008960 P7000-REVERTIR-LINEAS.
008970
008980     PERFORM P7100-REVERTIR-1-LINEA THRU P7100-FIM
008990         VARYING WSS-IDX-LIN-VIEJO FROM 1 BY 1
009000         UNTIL WSS-IDX-LIN-VIEJO > WSS-LIN-VIEJO-QTD.
009010
009020 P7000-FIM.
009030     EXIT.
009040
009050 P7100-REVERTIR-1-LINEA.
009060
009070     MOVE ZEROS TO WSS-IDX-LOTE
009080
009090     PERFORM P7110-PROCURAR-1-LOTE-VIEJO THRU P7110-FIM
009100         VARYING WSS-IDX-LOTE FROM 1 BY 1
009110         UNTIL WSS-IDX-LOTE > WSS-LOTE-QTD.
009120
009130 P7100-FIM.
009140     EXIT.
009150
009160 P7110-PROCURAR-1-LOTE-VIEJO.
009170
009180     IF WT-LOTE-ID (WSS-IDX-LOTE) EQUAL
009190        WLV-LOTE-ID (WSS-IDX-LIN-VIEJO)
009200
009210         ADD 1 TO WSS-UNDO-QTD
009220         MOVE WSS-IDX-LOTE TO WU-IDX-LOTE (WSS-UNDO-QTD)
009230         MOVE WT-LOTE-CANT-DISP (WSS-IDX-LOTE)
009240             TO WU-VALOR-ANTERIOR (WSS-UNDO-QTD)
009250
009260         ADD WLV-CANTIDAD (WSS-IDX-LIN-VIEJO)
009270             TO WT-LOTE-CANT-DISP (WSS-IDX-LOTE)
009280     END-IF.
009290
009300 P7110-FIM.
009310     EXIT.
009320
009330*----------------------------------------------------------------*
009340*    P8000-GRABAR-LOTES  --  REGRAVA O ARQUIVO DE LOTES POR
009350*    INTEIRO, COM AS QUANTIDADES JA ATUALIZADAS EM MEMORIA
009360*----------------------------------------------------------------*
009370 P8000-GRABAR-LOTES.
009380
009390     OPEN OUTPUT LOTE-FILE
009400
009410     PERFORM P8010-GRABAR-1-LOTE THRU P8010-FIM
009420         VARYING WSS-IDX-LOTE FROM 1 BY 1
009430         UNTIL WSS-IDX-LOTE > WSS-LOTE-QTD
009440
009450     CLOSE LOTE-FILE.
009460
009470 P8000-FIM.
009480     EXIT.
009490
009500 P8010-GRABAR-1-LOTE.
009510
009520     MOVE WT-LOTE-ID        (WSS-IDX-LOTE) TO LOTE-ID
009530     MOVE WT-LOTE-PROD-ID   (WSS-IDX-LOTE) TO LOTE-PROD-ID
009540     MOVE WT-LOTE-COSTO     (WSS-IDX-LOTE) TO LOTE-COSTO
009550     MOVE WT-LOTE-CANT-DISP (WSS-IDX-LOTE) TO LOTE-CANTIDAD-DISP
009560     MOVE WT-LOTE-FECHA     (WSS-IDX-LOTE) TO LOTE-FECHA
009570     MOVE WT-LOTE-ESTADO    (WSS-IDX-LOTE) TO LOTE-ESTADO
009580     MOVE "A"                              TO LOTE-IND-SITUACAO
009590     IF WT-LOTE-CANT-DISP (WSS-IDX-LOTE) EQUAL ZEROS
009600         MOVE "E" TO LOTE-IND-SITUACAO
009610     END-IF
009620
009630     WRITE REG-LOTE-PRODUCTO.
009640
009650 P8010-FIM.
009660     EXIT.
009670
009680*----------------------------------------------------------------*
009690*    P8500-REGRABAR-PEDIDOS  --  COPIA O ARQUIVO ANTIGO DE
009700*    PEDIDOS/LINHAS PARA O NOVO, SUBSTITUINDO OU OMITINDO OS
009710*    PEDIDOS TOCADOS NESTA RODADA, E ACRESCENTA OS PEDIDOS
009720*    NOVOS (INCLUSAO) NO FINAL
009730*----------------------------------------------------------------*
009740 P8500-REGRABAR-PEDIDOS.
009750
009760     OPEN OUTPUT PEDIDO-SAL-FILE
009770     OPEN OUTPUT DETALLE-SAL-FILE
009780
009790     OPEN INPUT PEDIDO-FILE
009800     READ PEDIDO-FILE
009810         AT END MOVE "10" TO FS-PEDIDO
009820     END-READ
009830
009840     PERFORM P8510-COPIAR-1-PEDIDO-VIEJO THRU P8510-FIM
009850         UNTIL FS-PEDIDO NOT EQUAL "00"
009860
009870     CLOSE PEDIDO-FILE
009880
009890     PERFORM P8600-GRABAR-1-RESULTADO THRU P8600-FIM
009900         VARYING WSS-IDX-RES FROM 1 BY 1
009910         UNTIL WSS-IDX-RES > WSS-RES-QTD
009920
009930     CLOSE PEDIDO-SAL-FILE
009940     CLOSE DETALLE-SAL-FILE.
009950
009960 P8500-FIM.
009970     EXIT.
009980
009990*----------------------------------------------------------------*
010000*    P8510-COPIAR-1-PEDIDO-VIEJO  --  UM PEDIDO DO ARQUIVO ANTIGO
010010*    SO E COPIADO PARA O NOVO SE NAO FOI ALTERADO NEM EXCLUIDO
010020*    COM SUCESSO NESTA RODADA
010030*----------------------------------------------------------------*
010040 P8510-COPIAR-1-PEDIDO-VIEJO.
010050
010060     MOVE ZEROS TO WSS-IDX-RES
010070     MOVE ZEROS TO WSS-ACHOU-VELHO
010080
010090     PERFORM P8520-FOI-TOCADO-NESTA-RODADA THRU P8520-FIM
010100         VARYING WSS-IDX-RES FROM 1 BY 1
010110         UNTIL WSS-IDX-RES > WSS-RES-QTD
010120            OR WSS-PEDIDO-VELHO-EXISTE
010130
010140     IF NOT WSS-PEDIDO-VELHO-EXISTE
010150         MOVE PEDV-ID              TO PED-ID
010160         MOVE PEDV-CLIENTE-ID      TO PED-CLIENTE-ID
010170         MOVE PEDV-FECHA           TO PED-FECHA
010180         MOVE PEDV-METODO-PAGO     TO PED-METODO-PAGO
010190         MOVE PEDV-LUGAR-COMPRA    TO PED-LUGAR-COMPRA
010200         MOVE PEDV-ESTADO          TO PED-ESTADO
010210         MOVE PEDV-NOTAS           TO PED-NOTAS
010220         MOVE PEDV-CONTROLE        TO PED-CONTROLE
010230         WRITE REG-PEDIDO
010240         PERFORM P8700-COPIAR-LINEAS-VIEJAS THRU P8700-FIM
010250     END-IF
010260
010270     READ PEDIDO-FILE
010280         AT END MOVE "10" TO FS-PEDIDO
010290     END-READ.
010300
010310 P8510-FIM.
010320     EXIT.
010325
010330*----------------------------------------------------------------*
010332*    SO CONSIDERA "TOCADO" QUANDO A TRANSACAO FOI ACEITA - UMA
010334*    TRANSACAO RECUSADA NAO PODE APAGAR O PEDIDO EXISTENTE, MAS
010336*    UMA EXCLUSAO BEM SUCEDIDA TAMBEM CONTA COMO TOCADO (CHAMADO
010337*    0271 - O PEDIDO EXCLUIDO NAO PODE SER RECOPIADO NO ARQUIVO)
010338*----------------------------------------------------------------*
010340 P8520-FOI-TOCADO-NESTA-RODADA.
010350
010360     IF WR-PED-ID (WSS-IDX-RES) EQUAL PEDV-ID
010370        AND (NOT WR-FUE-RECHAZADO (WSS-IDX-RES)
010375             OR WR-FUE-EXCLUIDO-OK (WSS-IDX-RES))
010380         MOVE 1 TO WSS-ACHOU-VELHO
010390     END-IF.
010460
010470 P8520-FIM.
010480     EXIT.
010490
010500*----------------------------------------------------------------*
010510*    P8700-COPIAR-LINEAS-VIEJAS  --  COPIA AS LINHAS DE UM
010520*    PEDIDO ANTIGO NAO TOCADO NESTA RODADA
010530*----------------------------------------------------------------*
010540 P8700-COPIAR-LINEAS-VIEJAS.
010550
010560     OPEN INPUT DETALLE-FILE
010570     READ DETALLE-FILE
010580         AT END MOVE "10" TO FS-DETALLE
010590     END-READ
010600
010610     PERFORM P8710-COPIAR-1-LINEA-VIEJA THRU P8710-FIM
010620         UNTIL FS-DETALLE NOT EQUAL "00"
010630
010640     CLOSE DETALLE-FILE.
010650
010660 P8700-FIM.
010670     EXIT.
010680
010690 P8710-COPIAR-1-LINEA-VIEJA.
010700
010710     IF DETV-PEDIDO-ID EQUAL PEDV-ID
010720         MOVE DETV-ID              TO DET-ID
010730         MOVE DETV-PEDIDO-ID       TO DET-PEDIDO-ID
010740         MOVE DETV-LOTE-ID         TO DET-LOTE-ID
010750         MOVE DETV-CANTIDAD        TO DET-CANTIDAD
010760         MOVE DETV-PRECIO-UNITARIO TO DET-PRECIO-UNITARIO
010770         MOVE DETV-CONTROLE        TO DET-CONTROLE
010780         WRITE REG-DETALLE-PEDIDO
010790     END-IF
010800
010810     READ DETALLE-FILE
010820         AT END MOVE "10" TO FS-DETALLE
010830     END-READ.
010840
010850 P8710-FIM.
010860     EXIT.
010870
010880*----------------------------------------------------------------*
010890*    P8600-GRABAR-1-RESULTADO  --  GRAVA, NOS ARQUIVOS NOVOS, UM
010900*    PEDIDO PROCESSADO NESTA RODADA (INCLUSAO OU ALTERACAO COM
010910*    SUCESSO) - PEDIDOS RECUSADOS OU EXCLUIDOS NAO GRAVAM NADA
010920*----------------------------------------------------------------*
010930 P8600-GRABAR-1-RESULTADO.
010940
010945     IF NOT WR-FUE-RECHAZADO (WSS-IDX-RES)
010947        AND NOT WR-FUE-EXCLUIDO-OK (WSS-IDX-RES)
010960
010970         MOVE WR-PED-ID       (WSS-IDX-RES) TO PED-ID
010980         MOVE WR-CLIENTE-ID   (WSS-IDX-RES) TO PED-CLIENTE-ID
010990         MOVE WR-FECHA        (WSS-IDX-RES) TO PED-FECHA
011000         MOVE WR-METODO-PAGO  (WSS-IDX-RES) TO PED-METODO-PAGO
011010         MOVE WR-LUGAR-COMPRA (WSS-IDX-RES) TO PED-LUGAR-COMPRA
011020         MOVE WR-ESTADO       (WSS-IDX-RES) TO PED-ESTADO
011030         MOVE WR-NOTAS        (WSS-IDX-RES) TO PED-NOTAS
011040         MOVE "A"                           TO PED-IND-SITUACAO
011050         MOVE WR-LIN-QTD      (WSS-IDX-RES) TO PED-QTD-LINHAS
011060         WRITE REG-PEDIDO
011070
011080         PERFORM P8610-GRABAR-1-LINEA THRU P8610-FIM
011090             VARYING WSS-IDX-LIN-TRANS FROM 1 BY 1
011100             UNTIL WSS-IDX-LIN-TRANS > WR-LIN-QTD (WSS-IDX-RES)
011110     END-IF.
011120
011130 P8600-FIM.
011140     EXIT.
011150
011160 P8610-GRABAR-1-LINEA.
011170
011180     MOVE WR-PED-ID (WSS-IDX-RES)              TO DET-PEDIDO-ID
011190     MOVE WRL-LOTE-ID  (WSS-IDX-RES,
011200                         WSS-IDX-LIN-TRANS)     TO DET-LOTE-ID
011210     MOVE WRL-CANTIDAD (WSS-IDX-RES,
011220                         WSS-IDX-LIN-TRANS)     TO DET-CANTIDAD
011230     MOVE WRL-PRECIO   (WSS-IDX-RES,
011240                         WSS-IDX-LIN-TRANS)
011250                                        TO DET-PRECIO-UNITARIO
011260     COMPUTE DET-ID =
011270         (WR-PED-ID (WSS-IDX-RES) * 100) + WSS-IDX-LIN-TRANS
011280     MOVE "A" TO DET-IND-SITUACAO
011290     MOVE " " TO DET-IND-SPLIT
011300     IF WSS-IDX-LIN-TRANS GREATER WSS-LIN-TRANS-QTD
011310         MOVE "S" TO DET-IND-SPLIT
011320     END-IF
011330
011340     WRITE REG-DETALLE-PEDIDO.
011350
011360 P8610-FIM.
011370     EXIT.
011380
011390*----------------------------------------------------------------*
011400*    P9000-CONFERIR-STOCK  --  VERIFICARSTOCKSUFICIENTE() - SO
011410*    UMA CONFERENCIA DE APOIO PARA O LOG; QUEM DECIDE SE O
011420*    PEDIDO E ATENDIDO E O PEPS EM P6000 (VER HISTORICO 06/22/21)
011430*----------------------------------------------------------------*
011440 P9000-CONFERIR-STOCK.
011450
011460     MOVE WSS-PROD-OBJETIVO TO LKS-STK-PROD-ID
011470     MOVE WLT-CANTIDAD (WSS-LIN-TRANS-QTD) TO LKS-STK-CANTIDAD
011480     CALL "STKCHECK" USING WSS-LKS-STKCHECK
011490     IF LKS-STK-RETORNO NOT EQUAL ZEROS
011500         STRING "AVISO - STKCHECK DIVERGENTE DO PEPS P/PROD "
011510                WSS-PROD-OBJETIVO
011520                DELIMITED BY SIZE
011530                INTO WSS-MSG-LOG
011540         END-STRING
011550         DISPLAY WSS-MSG-LOG
011560     END-IF.
011570
011580 P9000-FIM.
011590     EXIT.
011600
011610*----------------------------------------------------------------*
011620*    P9500-CALCULAR-TOTAL  --  PEDIDO.CALCULARTOTAL() - SOMENTE
011630*    PARA O RESUMO DO PEDIDO NO LOG DO PROCESSAMENTO NOTURNO
011640*----------------------------------------------------------------*
011650 P9500-CALCULAR-TOTAL.
011660
011670     CALL "PEDTOTAL" USING WSS-LKS-PEDTOTAL
011680     STRING "PEDIDO " WR-PED-ID (WSS-IDX-RES)
011690            " TOTAL " LKS-TOT-VALOR
011700            DELIMITED BY SIZE
011710            INTO WSS-MSG-LOG
011720     END-STRING
011730     DISPLAY WSS-MSG-LOG.
011740
011750 P9500-FIM.
011760     EXIT.
011770
011780 END PROGRAM PEDMANT.
