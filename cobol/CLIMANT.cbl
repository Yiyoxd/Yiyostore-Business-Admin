000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.   CLIMANT.
000120 AUTHOR.       R GANADE.
000130 INSTALLATION. YIYOSTORE - SISTEMAS.
000140 DATE-WRITTEN. 01/15/2014.
000150 DATE-COMPILED.
000160 SECURITY.     USO INTERNO - CADASTRO DE CLIENTES.
000170*----------------------------------------------------------------*
000180*    CLIMANT  --  MANUTENCAO DE CLIENTES (INCLUSAO / ALTERACAO)
000190*    COM NORMALIZACAO DE TELEFONE
000200*----------------------------------------------------------------*
000210*    OBJETIVO      : LER A FILA DE TRANSACOES DE CLIENTE GERADA
000220*                    PELO DIA (CLITRANS) E:
000230*                    - INCLUSAO (A) .. CADASTRAR UM CLIENTE NOVO
000240*                    - ALTERACAO (M) .. ATUALIZAR UM CLIENTE JA
000250*                      CADASTRADO
000260*                    EM AMBOS OS CASOS DE GRAVACAO, SE O CLIENTE
000270*                    INFORMOU TELEFONE, ELE E NORMALIZADO PELA
000280*                    SUB-ROTINA TELEFONO ANTES DE GRAVAR; SE O
000290*                    TELEFONE FOR INVALIDO, A TRANSACAO INTEIRA
000300*                    E RECUSADA. TELEFONE EM BRANCO NAO E ERRO -
000310*                    O CLIENTE SO FICA SEM TELEFONE CADASTRADO.
000320*                    A TRANSACAO DE EXCLUSAO (E) CONTINUA CHE-
000330*                    GANDO NESTA FILA (MESMO LAYOUT DAS OUTRAS
000340*                    DUAS), MAS NAO E PROCESSADA AQUI - BAIXA DE
000350*                    CLIENTE NAO ENVOLVE NENHUM CALCULO, ENTAO
000360*                    CONTINUA SENDO FEITA SOMENTE PELA TELA DE
000370*                    CADASTRO ONLINE (VER HISTORICO 11/03/2022)
000380*    ANALISTA      : R GANADE
000390*    ARQUIVOS      : CLIENTE-TRANS-FILE .. FILA DE CLIENTES (ENT)
000400*                     DIRECCION-FILE     .. ENDERECOS CADASTRADOS
000410*                     CLIENTE-FILE       .. CADASTRO EFETIVO
000420*----------------------------------------------------------------*
000430*    HISTORICO DE ALTERACOES
000440*----------------------------------------------------------------*
000450*    01/15/2014  GAN  PEDIDO 0080   VERSAO INICIAL (INDEXADO,
000460*                                    TELA INTERATIVA)
000470*    05/30/2017  GAN  PEDIDO 0163   TELEFONE NORMALIZADO 10 DIG.
000490*    09/10/2019  RCS  PEDIDO 0211   CONVERTIDO PARA LOTE NOTURNO
000500*                                    (FILA DE TRANSACOES) NO
000510*                                    LUGAR DE TELA INTERATIVA -
000520*                                    ARQUIVO PASSOU DE INDEXADO
000530*                                    PARA SEQUENCIAL
000540*    03/02/2020  RCS  PEDIDO 0223   CONFERENCIA DE DIRECCION-ID
000550*                                    (CHAVE ESTRANGEIRA) ANTES
000560*                                    DE GRAVAR
000570*    11/03/2022  RCS  PEDIDO 0259   BAIXA DE CLIENTE (EXCLUSAO)
000580*                                    RETIRADA DESTE LOTE - SEM
000590*                                    CALCULO ENVOLVIDO, CONTINUA
000600*                                    SO NA TELA DE CADASTRO
000610*----------------------------------------------------------------*
000620
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM
000670     CLASS DIGITO IS "0" THRU "9".
000680
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710
000720     SELECT CLIENTE-TRANS-FILE ASSIGN TO DISK
000730            ORGANIZATION  IS SEQUENTIAL
000740            ACCESS MODE   IS SEQUENTIAL
000750            FILE STATUS   IS FS-CLI-TRANS.
000760
000770     SELECT DIRECCION-FILE     ASSIGN TO DISK
000780            ORGANIZATION  IS SEQUENTIAL
000790            ACCESS MODE   IS SEQUENTIAL
000800            FILE STATUS   IS FS-DIRECCION.
000810
000820     SELECT CLIENTE-FILE       ASSIGN TO DISK
000830            ORGANIZATION  IS SEQUENTIAL
000840            ACCESS MODE   IS SEQUENTIAL
000850            FILE STATUS   IS FS-CLIENTE.
000860
000870     SELECT CLIENTE-SAL-FILE   ASSIGN TO DISK
000880            ORGANIZATION  IS SEQUENTIAL
000890            ACCESS MODE   IS SEQUENTIAL
000900            FILE STATUS   IS FS-CLIENTE-SAL.
000910
000920 DATA DIVISION.
000930 FILE SECTION.
000940
000950 FD  CLIENTE-TRANS-FILE
000960     LABEL RECORD IS STANDARD
000970     VALUE OF FILE-ID IS 'CLITRANS'.
000980 COPY "CLITRANS.CPY".
000990
001000 FD  DIRECCION-FILE
001010     LABEL RECORD IS STANDARD
001020     VALUE OF FILE-ID IS 'DIRECCIO'.
001030 COPY "DIRECCIO.CPY".
001040
001050 FD  CLIENTE-FILE
001060     LABEL RECORD IS STANDARD
001070     VALUE OF FILE-ID IS 'CLIENTE'.
001080*        LAYOUT DO CLIENTE EFETIVO (ANTES DESTA RODADA) - MESMOS
001090*        CAMPOS DE CLIENTE.CPY, PREFIXO CLIV- PARA NAO COLIDIR
001100*        COM O LAYOUT DE SAIDA (REG-CLIENTE) NO MESMO PROGRAMA
001110 01  REG-CLIENTE-VELHO.
001120     03  CLIV-ID                 PIC  9(009).
001130     03  CLIV-NOMBRE             PIC  X(100).
001140     03  CLIV-DIRECCION-ID       PIC  9(009).
001150     03  CLIV-TELEFONO           PIC  X(010).
001160     03  CLIV-NOTAS              PIC  X(255).
001170     03  CLIV-CONTROLE.
001180         05  CLIV-IND-SITUACAO   PIC  X(001).
001190         05  CLIV-IND-TEL-VALIDO PIC  X(001).
001200         05  CLIV-QTD-PEDIDOS    PIC  9(005).
001210     03  FILLER                  PIC  X(025).
001220
001230 FD  CLIENTE-SAL-FILE
001240     LABEL RECORD IS STANDARD
001250     VALUE OF FILE-ID IS 'CLIENTE'.
001260 COPY "CLIENTE.CPY".
001270
001280 WORKING-STORAGE SECTION.
001290
001300 77  FS-CLI-TRANS                PIC  X(002)     VALUE "00".
001305 77  FS-DIRECCION                PIC  X(002)     VALUE "00".
001310 77  FS-CLIENTE                  PIC  X(002)     VALUE "00".
001315 77  FS-CLIENTE-SAL              PIC  X(002)     VALUE "00".
001350
001360 01  WSS-LIMITES.
001370     05  WSS-MAX-DIRECCION       PIC  9(005) COMP    VALUE 4000.
001380     05  WSS-MAX-TRANS           PIC  9(005) COMP    VALUE 300.
001385     05  FILLER                  PIC  X(010)     VALUE SPACES.
001390
001400*----------------------------------------------------------------*
001410*    TABELA DE ENDERECOS CADASTRADOS (SO O CODIGO - CONFERENCIA
001420*    DA CHAVE ESTRANGEIRA DIRECCION-ID DO CLIENTE)
001430*----------------------------------------------------------------*
001440 01  WSS-TAB-DIRECCION.
001450     05  WSS-DIR-QTD             PIC  9(005) COMP    VALUE ZEROS.
001460     05  WSS-DIR-OCR OCCURS 4000 TIMES
001470                                  PIC 9(009).
001475     05  FILLER                  PIC  X(010)     VALUE SPACES.
001480
001490*----------------------------------------------------------------*
001500*    RESULTADO DE CADA TRANSACAO PROCESSADA NESTE LOTE - O QUE
001510*    FOR GRAVADO NO ARQUIVO NOVO DE CLIENTES VEM DAQUI
001520*----------------------------------------------------------------*
001530 01  WSS-TAB-RESULTADO.
001540     05  WSS-RES-QTD             PIC  9(005) COMP    VALUE ZEROS.
001550     05  WSS-RES-OCR OCCURS 300 TIMES.
001560         10  WR-TIPO             PIC  X(001).
001570         10  WR-CLI-ID           PIC  9(009).
001580         10  WR-NOMBRE           PIC  X(100).
001590         10  WR-DIRECCION-ID     PIC  9(009).
001600         10  WR-TELEFONO         PIC  X(010).
001610         10  WR-TEL-VALIDO       PIC  X(001).
001620         10  WR-NOTAS            PIC  X(255).
001630         10  WR-RECHAZADO        PIC  9(001)     VALUE ZEROS.
001640             88  WR-FUE-RECHAZADO    VALUE 1.
001650         10  WR-MENSAJE          PIC  X(040)     VALUE SPACES.
001655     05  FILLER                  PIC  X(010)     VALUE SPACES.
001660
001670*----------------------------------------------------------------*
001680*    CONTADORES E INDICADORES DE TRABALHO
001690*----------------------------------------------------------------*
001700 01  WSS-CONTADORES.
001710     05  WSS-IDX-DIR             PIC  9(005) COMP    VALUE ZEROS.
001720     05  WSS-IDX-RES             PIC  9(005) COMP    VALUE ZEROS.
001730     05  WSS-DIRECCION-OK        PIC  9(001) COMP    VALUE ZEROS.
001740         88  WSS-DIRECCION-EXISTE    VALUE 1.
001750     05  WSS-ACHOU-VELHO         PIC  9(001) COMP    VALUE ZEROS.
001760         88  WSS-CLIENTE-VELHO-EXISTE VALUE 1.
001770     05  WSS-EOF-TRANS           PIC  9(001) COMP    VALUE ZEROS.
001780         88  WSS-FIM-TRANS           VALUE 1.
001795     05  FILLER                  PIC  X(013)     VALUE SPACES.
001800
001810*----------------------------------------------------------------*
001820*    AREA DE TRABALHO PARA A CHAMADA A TELEFONO
001830*----------------------------------------------------------------*
001840 01  WSS-LKS-TELEFONO.
001850     05  LKS-TEL-COMPRIMENTO     PIC S9(004) COMP.
001860     05  LKS-TEL-TELEFONO-I      PIC  X(020).
001870     05  FILLER                  PIC  X(001).
001880     05  LKS-TEL-TELEFONO-F      PIC  X(010).
001890     05  FILLER                  PIC  X(001).
001900     05  LKS-TEL-PAIS            PIC  X(003).
001910     05  FILLER                  PIC  X(001).
001920     05  LKS-TEL-ACAO            PIC  X(001).
001930     05  LKS-TEL-RETORNO         PIC  9(001).
001940*        VISAO ALTERNATIVA DO NUMERO NORMALIZADO, USADA PARA A
001950*        MENSAGEM DE REJEICAO NO LOG DE PROCESSAMENTO
001960 01  WSS-LKS-TELEFONO-R REDEFINES WSS-LKS-TELEFONO.
001970     05  FILLER                  PIC  X(006).
001980     05  WSS-TEL-DDD-DEBUG       PIC  X(003).
001990     05  WSS-TEL-LOCAL-DEBUG     PIC  X(007).
002000     05  FILLER                  PIC  X(017).
002010
002020 01  WSS-MSG-LOG                 PIC  X(080)     VALUE SPACES.
002030
002040*----------------------------------------------------------------*
002050*    VISOES DECOMPOSTAS DE CODIGOS, USADAS SO NA MONTAGEM DAS
002060*    MENSAGENS DE LOG DE PROCESSAMENTO (LEGIBILIDADE)
002070*----------------------------------------------------------------*
002080 01  WSS-CLI-ID-LOG              PIC  9(009)     VALUE ZEROS.
002090 01  WSS-CLI-ID-LOG-R REDEFINES WSS-CLI-ID-LOG.
002100     05  WSS-CLI-ID-LOG-MILHARES PIC  9(006).
002105     05  FILLER                  PIC  9(001).
002110     05  WSS-CLI-ID-LOG-UNIDADES PIC  9(002).
002120
002130 01  WSS-DIR-ID-LOG              PIC  9(009)     VALUE ZEROS.
002140 01  WSS-DIR-ID-LOG-R REDEFINES WSS-DIR-ID-LOG.
002150     05  WSS-DIR-ID-LOG-MILHARES PIC  9(006).
002155     05  FILLER                  PIC  9(001).
002160     05  WSS-DIR-ID-LOG-UNIDADES PIC  9(002).
002170
002180 PROCEDURE DIVISION.
002190
002200 P0000-PRINCIPAL.
002210
002220     PERFORM P0100-CARGAR-DIRECCIONES THRU P0100-FIM
002230     PERFORM P1000-PROCESSAR-FILA     THRU P1000-FIM
002240     PERFORM P8500-REGRABAR-CLIENTES  THRU P8500-FIM
002250     GOBACK.
002260
002270*----------------------------------------------------------------*
002280*    P0100-CARGAR-DIRECCIONES  --  CARREGA OS CODIGOS DE
002290*    ENDERECO CADASTRADOS, PARA CONFERIR A CHAVE ESTRANGEIRA
002300*    DIRECCION-ID DO CLIENTE QUANDO INFORMADA
002310*----------------------------------------------------------------*
002320 P0100-CARGAR-DIRECCIONES.
002330
002340     MOVE ZEROS TO WSS-DIR-QTD
002350     OPEN INPUT DIRECCION-FILE
002360     READ DIRECCION-FILE
002370         AT END MOVE "10" TO FS-DIRECCION
002380     END-READ
002390
002400     PERFORM P0110-CARGAR-1-DIRECCION THRU P0110-FIM
002410         UNTIL FS-DIRECCION NOT EQUAL "00"
002420
002430     CLOSE DIRECCION-FILE.
002440
002450 P0100-FIM.
002460     EXIT.
002470
002480 P0110-CARGAR-1-DIRECCION.
002490
002500     ADD 1 TO WSS-DIR-QTD
002510     MOVE DIR-ID TO WSS-DIR-OCR (WSS-DIR-QTD)
002520
002530     READ DIRECCION-FILE
002540         AT END MOVE "10" TO FS-DIRECCION
002550     END-READ.
002560
002570 P0110-FIM.
002580     EXIT.
002590
002600*----------------------------------------------------------------*
002610*    P1000-PROCESSAR-FILA  --  LE A FILA DE TRANSACOES DE
002620*    CLIENTE E DESPACHA CADA UMA CONFORME O TIPO
002630*----------------------------------------------------------------*
002640 P1000-PROCESSAR-FILA.
002650
002660     OPEN INPUT CLIENTE-TRANS-FILE
002670     MOVE ZEROS TO WSS-RES-QTD
002680     MOVE ZEROS TO WSS-EOF-TRANS
002690
002700     READ CLIENTE-TRANS-FILE
002710         AT END MOVE 1 TO WSS-EOF-TRANS
002720     END-READ
002730
002740     PERFORM P1100-PROCESSAR-1-CLIENTE THRU P1100-FIM
002750         UNTIL WSS-FIM-TRANS
002760
002770     CLOSE CLIENTE-TRANS-FILE.
002780
002790 P1000-FIM.
002800     EXIT.
002810
002820 P1100-PROCESSAR-1-CLIENTE.
002830
002840     ADD 1 TO WSS-RES-QTD
002850     MOVE WSS-RES-QTD  TO WSS-IDX-RES
002860     MOVE TRANS-TIPO   TO WR-TIPO   (WSS-IDX-RES)
002870     MOVE TRANS-CLI-ID TO WR-CLI-ID (WSS-IDX-RES)
002880     MOVE ZEROS        TO WR-RECHAZADO (WSS-IDX-RES)
002890     MOVE SPACES       TO WR-MENSAJE   (WSS-IDX-RES)
002900
002910     EVALUATE TRUE
002920         WHEN TRANS-INCLUSAO
002930             PERFORM P2000-INCLUSAO  THRU P2000-FIM
002940         WHEN TRANS-ALTERACAO
002950             PERFORM P3000-ALTERACAO THRU P3000-FIM
002960         WHEN TRANS-EXCLUSAO
002970             PERFORM P4000-EXCLUSAO  THRU P4000-FIM
002980         WHEN OTHER
002990             MOVE 1 TO WR-RECHAZADO (WSS-IDX-RES)
003000             MOVE "TIPO DE TRANSACCION INVALIDO"
003010                 TO WR-MENSAJE (WSS-IDX-RES)
003020     END-EVALUATE
003030
003040     PERFORM P1200-EXIBIR-LOG THRU P1200-FIM
003050
003060     READ CLIENTE-TRANS-FILE
003070         AT END MOVE 1 TO WSS-EOF-TRANS
003080     END-READ.
003090
003100 P1100-FIM.
003110     EXIT.
003120
003130*----------------------------------------------------------------*
003140*    P1200-EXIBIR-LOG  --  IMPRIME NO LOG DE PROCESSAMENTO O
003150*    RESULTADO DA TRANSACAO CORRENTE (ACEITA OU RECUSADA)
003160*----------------------------------------------------------------*
003170 P1200-EXIBIR-LOG.
003180
003190     MOVE WR-CLI-ID (WSS-IDX-RES) TO WSS-CLI-ID-LOG
003200
003210     IF WR-FUE-RECHAZADO (WSS-IDX-RES)
003220         STRING "CLIENTE " WSS-CLI-ID-LOG-MILHARES
003230                WSS-CLI-ID-LOG-UNIDADES
003240                " RECUSADO - " WR-MENSAJE (WSS-IDX-RES)
003250                DELIMITED BY SIZE
003260                INTO WSS-MSG-LOG
003270         END-STRING
003280     ELSE
003290         MOVE WR-DIRECCION-ID (WSS-IDX-RES) TO WSS-DIR-ID-LOG
003300         STRING "CLIENTE " WSS-CLI-ID-LOG-MILHARES
003310                WSS-CLI-ID-LOG-UNIDADES
003320                " GRAVADO - DIRECCION "
003330                WSS-DIR-ID-LOG-MILHARES
003340                WSS-DIR-ID-LOG-UNIDADES
003350                DELIMITED BY SIZE
003360                INTO WSS-MSG-LOG
003370         END-STRING
003380     END-IF
003390
003400     DISPLAY WSS-MSG-LOG.
003410
003420 P1200-FIM.
003430     EXIT.
003440
003450*----------------------------------------------------------------*
003460*    P2000-INCLUSAO  --  CADASTRA UM CLIENTE NOVO
003470*----------------------------------------------------------------*
003480 P2000-INCLUSAO.
003490
003500     MOVE TRANS-CLI-NOMBRE       TO WR-NOMBRE       (WSS-IDX-RES)
003510     MOVE TRANS-CLI-DIRECCION-ID TO WR-DIRECCION-ID (WSS-IDX-RES)
003520     MOVE TRANS-CLI-NOTAS        TO WR-NOTAS        (WSS-IDX-RES)
003530
003540     PERFORM P5000-VALIDAR THRU P5000-FIM.
003550
003560 P2000-FIM.
003570     EXIT.
003580
003590*----------------------------------------------------------------*
003600*    P3000-ALTERACAO  --  ATUALIZA UM CLIENTE JA CADASTRADO
003610*----------------------------------------------------------------*
003620 P3000-ALTERACAO.
003630
003640     PERFORM P4500-BUSCAR-CLIENTE-VIEJO THRU P4500-FIM
003650
003660     IF NOT WSS-CLIENTE-VELHO-EXISTE
003670         MOVE 1 TO WR-RECHAZADO (WSS-IDX-RES)
003680         MOVE "CLIENTE NO ENCONTRADO PARA ALTERAR"
003690             TO WR-MENSAJE (WSS-IDX-RES)
003700     ELSE
003710         MOVE TRANS-CLI-NOMBRE       TO WR-NOMBRE (WSS-IDX-RES)
003720         MOVE TRANS-CLI-DIRECCION-ID
003730             TO WR-DIRECCION-ID (WSS-IDX-RES)
003740         MOVE TRANS-CLI-NOTAS        TO WR-NOTAS  (WSS-IDX-RES)
003750         PERFORM P5000-VALIDAR THRU P5000-FIM
003760     END-IF.
003770
003780 P3000-FIM.
003790     EXIT.
003800
003810*----------------------------------------------------------------*
003820*    P4000-EXCLUSAO  --  A BAIXA DE CLIENTE NAO TEM NENHUM
003830*    CALCULO ENVOLVIDO (NAO MEXE COM TELEFONE NEM COM ENDERECO),
003840*    ENTAO CONTINUA SENDO FEITA PELA TELA DE CADASTRO ONLINE, E
003850*    NAO POR ESTE LOTE - SO REGISTRA O PEDIDO NO LOG PARA QUEM
003860*    ACOMPANHA O PROCESSAMENTO NOTURNO
003870*----------------------------------------------------------------*
003880 P4000-EXCLUSAO.
003890
003900     MOVE 1 TO WR-RECHAZADO (WSS-IDX-RES)
003910     MOVE "EXCLUSION DE CLIENTE NO SE PROCESA POR LOTE"
003920         TO WR-MENSAJE (WSS-IDX-RES).
003930
003940 P4000-FIM.
003950     EXIT.
003960
003970*----------------------------------------------------------------*
003980*    P4500-BUSCAR-CLIENTE-VIEJO  --  PROCURA O CLIENTE
003990*    REFERENCIADO PELA TRANSACAO NO ARQUIVO EFETIVO
004000*----------------------------------------------------------------*
004010 P4500-BUSCAR-CLIENTE-VIEJO.
004020
004030     MOVE ZEROS TO WSS-ACHOU-VELHO
004040
004050     OPEN INPUT CLIENTE-FILE
004060     READ CLIENTE-FILE
004070         AT END MOVE "10" TO FS-CLIENTE
004080     END-READ
004090
004100     PERFORM P4510-PROCURAR-1-VELHO THRU P4510-FIM
004110         UNTIL FS-CLIENTE NOT EQUAL "00"
004120            OR WSS-CLIENTE-VELHO-EXISTE
004130
004140     CLOSE CLIENTE-FILE.
004150
004160 P4500-FIM.
004170     EXIT.
004180
004190 P4510-PROCURAR-1-VELHO.
004200
004210     IF CLIV-ID EQUAL TRANS-CLI-ID
004220         MOVE 1 TO WSS-ACHOU-VELHO
004230     ELSE
004240         READ CLIENTE-FILE
004250             AT END MOVE "10" TO FS-CLIENTE
004260         END-READ
004270     END-IF.
004280
004290 P4510-FIM.
004300     EXIT.
004310
004320*----------------------------------------------------------------*
004330*    P5000-VALIDAR  --  CONFERE A CHAVE ESTRANGEIRA DE ENDERECO
004340*    (QUANDO INFORMADA) E NORMALIZA O TELEFONE (QUANDO
004350*    INFORMADO); TELEFONE EM BRANCO NAO E ERRO
004360*----------------------------------------------------------------*
004370 P5000-VALIDAR.
004380
004390     MOVE SPACES TO WR-TELEFONO   (WSS-IDX-RES)
004400     MOVE " "    TO WR-TEL-VALIDO (WSS-IDX-RES)
004410
004420     IF WR-DIRECCION-ID (WSS-IDX-RES) NOT EQUAL ZEROS
004430         PERFORM P5100-CONFERIR-DIRECCION THRU P5100-FIM
004440     END-IF
004450
004460     IF NOT WR-FUE-RECHAZADO (WSS-IDX-RES)
004470        AND TRANS-CLI-TELEFONO NOT EQUAL SPACES
004480         PERFORM P5200-NORMALIZAR-TELEFONO THRU P5200-FIM
004490     END-IF.
004500
004510 P5000-FIM.
004520     EXIT.
004530
004540 P5100-CONFERIR-DIRECCION.
004550
004560     MOVE ZEROS TO WSS-DIRECCION-OK
004570     MOVE ZEROS TO WSS-IDX-DIR
004580
004590     PERFORM P5110-PROCURAR-1-DIRECCION THRU P5110-FIM
004600         VARYING WSS-IDX-DIR FROM 1 BY 1
004610         UNTIL WSS-IDX-DIR > WSS-DIR-QTD
004620            OR WSS-DIRECCION-EXISTE
004630
004640     IF NOT WSS-DIRECCION-EXISTE
004650         MOVE 1 TO WR-RECHAZADO (WSS-IDX-RES)
004660         MOVE "DIRECCION NO EXISTE"
004670             TO WR-MENSAJE (WSS-IDX-RES)
004680     END-IF.
004690
004700 P5100-FIM.
004710     EXIT.
004720
004730 P5110-PROCURAR-1-DIRECCION.
004740
004750     IF WSS-DIR-OCR (WSS-IDX-DIR)
004760        EQUAL WR-DIRECCION-ID (WSS-IDX-RES)
004770         MOVE 1 TO WSS-DIRECCION-OK
004780     END-IF.
004790
004800 P5110-FIM.
004810     EXIT.
004820
004830 P5200-NORMALIZAR-TELEFONO.
004840
004850     MOVE SPACES         TO LKS-TEL-TELEFONO-I
004860     MOVE TRANS-CLI-TELEFONO TO LKS-TEL-TELEFONO-I
004870     MOVE "MX "          TO LKS-TEL-PAIS
004880     MOVE "N"            TO LKS-TEL-ACAO
004890     CALL "TELEFONO" USING WSS-LKS-TELEFONO
004900
004910     IF LKS-TEL-RETORNO NOT EQUAL ZEROS
004920         MOVE 1 TO WR-RECHAZADO (WSS-IDX-RES)
004930         MOVE "TELEFONO INVALIDO"
004940             TO WR-MENSAJE (WSS-IDX-RES)
004950     ELSE
004960         MOVE LKS-TEL-TELEFONO-F TO WR-TELEFONO (WSS-IDX-RES)
004970         MOVE "S" TO WR-TEL-VALIDO (WSS-IDX-RES)
004980     END-IF.
004990
005000 P5200-FIM.
005010     EXIT.
005020
005030*----------------------------------------------------------------*
005040*    P8500-REGRABAR-CLIENTES  --  COPIA O ARQUIVO ANTIGO DE
005050*    CLIENTES PARA O NOVO, SUBSTITUINDO OS ALTERADOS, OMITINDO
005060*    OS EXCLUIDOS, E ACRESCENTA OS CLIENTES NOVOS NO FINAL
005070*----------------------------------------------------------------*
005080 P8500-REGRABAR-CLIENTES.
005090
005100     OPEN OUTPUT CLIENTE-SAL-FILE
005110
005120     OPEN INPUT CLIENTE-FILE
005130     READ CLIENTE-FILE
005140         AT END MOVE "10" TO FS-CLIENTE
005150     END-READ
005160
005170     PERFORM P8510-COPIAR-1-CLIENTE-VIEJO THRU P8510-FIM
005180         UNTIL FS-CLIENTE NOT EQUAL "00"
005190
005200     CLOSE CLIENTE-FILE
005210
005220     PERFORM P8600-GRABAR-1-RESULTADO THRU P8600-FIM
005230         VARYING WSS-IDX-RES FROM 1 BY 1
005240         UNTIL WSS-IDX-RES > WSS-RES-QTD
005250
005260     CLOSE CLIENTE-SAL-FILE.
005270
005280 P8500-FIM.
005290     EXIT.
005300
005310 P8510-COPIAR-1-CLIENTE-VIEJO.
005320
005330     MOVE ZEROS TO WSS-IDX-RES
005340     MOVE ZEROS TO WSS-ACHOU-VELHO
005350
005360     PERFORM P8520-FOI-TOCADO-NESTA-RODADA THRU P8520-FIM
005370         VARYING WSS-IDX-RES FROM 1 BY 1
005380         UNTIL WSS-IDX-RES > WSS-RES-QTD
005390            OR WSS-CLIENTE-VELHO-EXISTE
005400
005410     IF NOT WSS-CLIENTE-VELHO-EXISTE
005420         MOVE CLIV-ID           TO CLI-ID
005430         MOVE CLIV-NOMBRE       TO CLI-NOMBRE
005440         MOVE CLIV-DIRECCION-ID TO CLI-DIRECCION-ID
005450         MOVE CLIV-TELEFONO     TO CLI-TELEFONO
005460         MOVE CLIV-NOTAS        TO CLI-NOTAS
005470         MOVE CLIV-CONTROLE     TO CLI-CONTROLE
005480         WRITE REG-CLIENTE
005490     END-IF
005500
005510     READ CLIENTE-FILE
005520         AT END MOVE "10" TO FS-CLIENTE
005530     END-READ.
005540
005550 P8510-FIM.
005560     EXIT.
005570
005580*----------------------------------------------------------------*
005590*    SO CONSIDERA "TOCADO" QUANDO A TRANSACAO FOI ACEITA - UMA
005600*    TRANSACAO RECUSADA NAO PODE APAGAR O CADASTRO EXISTENTE
005610*----------------------------------------------------------------*
005620 P8520-FOI-TOCADO-NESTA-RODADA.
005630
005640     IF WR-CLI-ID (WSS-IDX-RES) EQUAL CLIV-ID
005650        AND NOT WR-FUE-RECHAZADO (WSS-IDX-RES)
005660         MOVE 1 TO WSS-ACHOU-VELHO
005670     END-IF.
005680
005690 P8520-FIM.
005700     EXIT.
005710
005720*----------------------------------------------------------------*
005730*    P8600-GRABAR-1-RESULTADO  --  GRAVA, NO ARQUIVO NOVO, UM
005740*    CLIENTE PROCESSADO NESTA RODADA (INCLUSAO OU ALTERACAO COM
005750*    SUCESSO) - CLIENTES RECUSADOS OU EXCLUIDOS NAO GRAVAM NADA
005760*----------------------------------------------------------------*
005770 P8600-GRABAR-1-RESULTADO.
005780
005790     IF NOT WR-FUE-RECHAZADO (WSS-IDX-RES)
005800         MOVE WR-CLI-ID       (WSS-IDX-RES) TO CLI-ID
005810         MOVE WR-NOMBRE       (WSS-IDX-RES) TO CLI-NOMBRE
005820         MOVE WR-DIRECCION-ID (WSS-IDX-RES) TO CLI-DIRECCION-ID
005830         MOVE WR-TELEFONO     (WSS-IDX-RES) TO CLI-TELEFONO
005840         MOVE WR-NOTAS        (WSS-IDX-RES) TO CLI-NOTAS
005850         MOVE "A"                           TO CLI-IND-SITUACAO
005860         MOVE WR-TEL-VALIDO   (WSS-IDX-RES)
005870             TO CLI-IND-TEL-VALIDO
005880         MOVE ZEROS                         TO CLI-QTD-PEDIDOS
005890         WRITE REG-CLIENTE
005900     END-IF.
005910
005920 P8600-FIM.
005930     EXIT.
005940
005950 END PROGRAM CLIMANT.
