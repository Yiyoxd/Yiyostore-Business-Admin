000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.   RELINVEN.
000120 AUTHOR.       R GANADE.
000130 INSTALLATION. YIYOSTORE - SISTEMAS.
000140 DATE-WRITTEN. 02/18/2014.
000150 DATE-COMPILED.
000160 SECURITY.     USO INTERNO - VALORIZACAO DE ESTOQUE.
000170*----------------------------------------------------------------*
000180*    RELINVEN  --  CALCULA A QUANTIDADE DISPONIVEL E O CUSTO
000190*    MEDIO PONDERADO DE CADA PRODUTO, A PARTIR DOS SEUS LOTES
000200*----------------------------------------------------------------*
000210*    OBJETIVO      : PARA CADA PRODUTO CADASTRADO, PERCORRER
000220*                    TODOS OS SEUS LOTES (SEM OLHAR O ESTADO DO
000230*                    LOTE) E CALCULAR:
000240*                    - QTY-ON-HAND .. SOMA DE LOTE-CANTIDAD-DISP
000250*                    - AVG-COST    .. SOMA (COSTO * CANTIDAD) /
000260*                                     QTY-ON-HAND (ZERO SE NAO
000270*                                     HOUVER QUANTIDADE)
000280*                    - EXT-COST    .. QTY-ON-HAND * AVG-COST
000290*                    GRAVA UM REGISTRO DE TRABALHO POR PRODUTO E,
000300*                    NO FINAL, CHAMA O RELINVFMT PARA IMPRIMIR O
000310*                    RELATORIO DE VALORIZACAO DE ESTOQUE.
000320*    ANALISTA      : R GANADE
000330*    ARQUIVOS      : PRODUCTO-FILE .. CATALOGO DE PRODUCTOS (ENT)
000340*                     LOTE-FILE     .. LOTES DE CUSTO (ENT)
000350*                     INVVAL-FILE   .. VALOR POR PRODUCTO (SAI)
000360*----------------------------------------------------------------*
000370*    HISTORICO DE ALTERACOES
000380*----------------------------------------------------------------*
000390*    02/18/2014  GAN  PEDIDO 0095   VERSAO INICIAL (CALCULO DE
000400*                                    DISTANCIA CLIENTE X LOJA)
000410*    07/05/2016  GAN  PEDIDO 0140   AJUSTES DE ARREDONDAMENTO
000430*    11/14/2022  RCS  PEDIDO 0259   REESCRITO PARA VALORIZACAO
000440*                                    DE ESTOQUE PEPS NO LUGAR DO
000450*                                    CALCULO DE DISTANCIA
000460*                                    GEOGRAFICA - ARQUIVOS
000470*                                    PASSARAM DE INDEXADO PARA
000480*                                    SEQUENCIAL
000490*----------------------------------------------------------------*
000500
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM
000550     CLASS DIGITO IS "0" THRU "9".
000560
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590
000600     SELECT PRODUCTO-FILE ASSIGN TO DISK
000610            ORGANIZATION  IS SEQUENTIAL
000620            ACCESS MODE   IS SEQUENTIAL
000630            FILE STATUS   IS FS-PRODUCTO.
000640
000650     SELECT LOTE-FILE     ASSIGN TO DISK
000660            ORGANIZATION  IS SEQUENTIAL
000670            ACCESS MODE   IS SEQUENTIAL
000680            FILE STATUS   IS FS-LOTE.
000690
000700     SELECT INVVAL-FILE   ASSIGN TO DISK
000710            ORGANIZATION  IS SEQUENTIAL
000720            ACCESS MODE   IS SEQUENTIAL
000730            FILE STATUS   IS FS-INVVAL.
000740
000750 DATA DIVISION.
000760 FILE SECTION.
000770
000780 FD  PRODUCTO-FILE
000790     LABEL RECORD IS STANDARD
000800     VALUE OF FILE-ID IS 'PRODUCTO'.
000810 COPY "PRODUCTO.CPY".
000820
000830 FD  LOTE-FILE
000840     LABEL RECORD IS STANDARD
000850     VALUE OF FILE-ID IS 'LOTEPROD'.
000860 COPY "LOTEPROD.CPY".
000870
000880 FD  INVVAL-FILE
000890     LABEL RECORD IS STANDARD
000900     VALUE OF FILE-ID IS 'INVVAL'.
000910 COPY "INVVAL.CPY".
000920
000930 WORKING-STORAGE SECTION.
000940
000950 77  FS-PRODUCTO                 PIC  X(002)     VALUE "00".
000960 77  FS-LOTE                     PIC  X(002)     VALUE "00".
000970 77  FS-INVVAL                   PIC  X(002)     VALUE "00".
000990
001000 01  WSS-ACUMULADOR.
001010     05  WSS-QTD-DISPONIVEL      PIC  9(009) COMP    VALUE ZEROS.
001020     05  WSS-VALOR-LOTES         PIC  9(011)V99      VALUE ZEROS.
001040     05  WSS-COSTO-PROMEDIO      PIC  9(007)V99      VALUE ZEROS.
001060     05  WSS-COSTO-EXTENDIDO     PIC  9(009)V99      VALUE ZEROS.
001080     05  WSS-QTD-PRODUCTOS       PIC  9(005) COMP    VALUE ZEROS.
001085     05  FILLER                  PIC  X(010)     VALUE SPACES.
001090
001100*----------------------------------------------------------------*
001110*    VISAO SEPARADA EM UNIDADES/CENTAVOS - USADA APENAS PARA
001120*    CONFERENCIA DO CUSTO MEDIO NA IMPRESSAO DE DEPURACAO
001130*----------------------------------------------------------------*
001140 01  WSS-COSTO-PROM-X            PIC  9(007)V99  VALUE ZEROS.
001150 01  WSS-COSTO-PROM-X-R REDEFINES WSS-COSTO-PROM-X.
001155     05  FILLER                  PIC  9(001).
001160     05  WSS-COSTO-PROM-INTEIRO  PIC  9(006).
001170     05  WSS-COSTO-PROM-CENTAVOS PIC  9(002).
001180
001190*----------------------------------------------------------------*
001200*    VISAO DECOMPOSTA DO PRODUCTO CORRENTE E DO CUSTO EXTENDIDO,
001210*    USADAS SO NA MENSAGEM DE LOG DE PROCESSAMENTO
001220*----------------------------------------------------------------*
001230 01  WSS-PROD-ID-X               PIC  9(009)     VALUE ZEROS.
001240 01  WSS-PROD-ID-X-R REDEFINES WSS-PROD-ID-X.
001250     05  WSS-PROD-ID-MILHARES    PIC  9(006).
001255     05  FILLER                  PIC  9(001).
001260     05  WSS-PROD-ID-UNIDADES    PIC  9(002).
001270
001280 01  WSS-COSTO-EXT-X             PIC  9(009)V99  VALUE ZEROS.
001290 01  WSS-COSTO-EXT-X-R REDEFINES WSS-COSTO-EXT-X.
001295     05  FILLER                  PIC  9(001).
001300     05  WSS-COSTO-EXT-INTEIRO   PIC  9(008).
001310     05  WSS-COSTO-EXT-CENTAVOS  PIC  9(002).
001315
001318 01  WSS-MSG-LOG                 PIC  X(080)     VALUE SPACES.
001320
001330 PROCEDURE DIVISION.
001340
001350 P0000-PRINCIPAL.
001360
001370     OPEN INPUT  PRODUCTO-FILE
001380     OPEN OUTPUT INVVAL-FILE
001390
001400     READ PRODUCTO-FILE
001410         AT END MOVE "10" TO FS-PRODUCTO
001420     END-READ
001430
001440     PERFORM P1000-VALORIZAR-1-PRODUCTO THRU P1000-FIM
001450         UNTIL FS-PRODUCTO NOT EQUAL "00"
001460
001470     CLOSE PRODUCTO-FILE
001480     CLOSE INVVAL-FILE
001490
001500     CALL "RELINVFMT"
001510
001520     GOBACK.
001530
001540*----------------------------------------------------------------*
001550*    P1000-VALORIZAR-1-PRODUCTO  --  SOMA OS LOTES DO PRODUTO
001560*    CORRENTE E GRAVA O REGISTRO DE VALORIZACAO DELE
001570*----------------------------------------------------------------*
001580 P1000-VALORIZAR-1-PRODUCTO.
001590
001600     MOVE ZEROS TO WSS-QTD-DISPONIVEL
001610     MOVE ZEROS TO WSS-VALOR-LOTES
001620
001630     PERFORM P2000-SOMAR-LOTES-PRODUCTO THRU P2000-FIM
001640
001650     IF WSS-QTD-DISPONIVEL EQUAL ZEROS
001660         MOVE ZEROS TO WSS-COSTO-PROMEDIO
001670     ELSE
001680         COMPUTE WSS-COSTO-PROMEDIO ROUNDED =
001690             WSS-VALOR-LOTES / WSS-QTD-DISPONIVEL
001700     END-IF
001710
001720     COMPUTE WSS-COSTO-EXTENDIDO ROUNDED =
001730         WSS-QTD-DISPONIVEL * WSS-COSTO-PROMEDIO
001740
001750     MOVE PROD-ID          TO INV-PROD-ID
001760     MOVE PROD-NOMBRE      TO INV-PROD-NOMBRE
001770     MOVE WSS-QTD-DISPONIVEL  TO INV-QTD-DISPONIBLE
001780     MOVE WSS-COSTO-PROMEDIO  TO INV-COSTO-PROMEDIO
001790     MOVE WSS-COSTO-EXTENDIDO TO INV-COSTO-EXTENDIDO
001800     WRITE REG-INVENTARIO-VALOR
001810
001820     MOVE PROD-ID             TO WSS-PROD-ID-X
001824     MOVE WSS-COSTO-PROMEDIO  TO WSS-COSTO-PROM-X
001827     MOVE WSS-COSTO-EXTENDIDO TO WSS-COSTO-EXT-X
001830     STRING "RELINVEN - PRODUCTO " WSS-PROD-ID-MILHARES
001832            WSS-PROD-ID-UNIDADES " - CUSTO MEDIO "
001834            WSS-COSTO-PROM-INTEIRO "." WSS-COSTO-PROM-CENTAVOS
001836            " - CUSTO EXTENDIDO " WSS-COSTO-EXT-INTEIRO "."
001838            WSS-COSTO-EXT-CENTAVOS
001840            DELIMITED BY SIZE
001842            INTO WSS-MSG-LOG
001844     END-STRING
001846     DISPLAY WSS-MSG-LOG
001850     ADD 1 TO WSS-QTD-PRODUCTOS
001860
001870     READ PRODUCTO-FILE
001880         AT END MOVE "10" TO FS-PRODUCTO
001890     END-READ.
001900
001910 P1000-FIM.
001920     EXIT.
001930
001940*----------------------------------------------------------------*
001950*    P2000-SOMAR-LOTES-PRODUCTO  --  PERCORRE TODO O ARQUIVO DE
001960*    LOTES SOMANDO A QUANTIDADE E O VALOR DOS LOTES DO PRODUTO
001970*    CORRENTE, SEJA QUAL FOR O ESTADO DO LOTE
001980*----------------------------------------------------------------*
001990 P2000-SOMAR-LOTES-PRODUCTO.
002000
002010     OPEN INPUT LOTE-FILE
002020     READ LOTE-FILE
002030         AT END MOVE "10" TO FS-LOTE
002040     END-READ
002050
002060     PERFORM P2100-SOMAR-1-LOTE THRU P2100-FIM
002070         UNTIL FS-LOTE NOT EQUAL "00"
002080
002090     CLOSE LOTE-FILE.
002100
002110 P2000-FIM.
002120     EXIT.
002130
002140 P2100-SOMAR-1-LOTE.
002150
002160     IF LOTE-PROD-ID EQUAL PROD-ID
002170        ADD LOTE-CANTIDAD-DISP TO WSS-QTD-DISPONIVEL
002180        COMPUTE WSS-VALOR-LOTES = WSS-VALOR-LOTES +
002190            (LOTE-COSTO * LOTE-CANTIDAD-DISP)
002200     END-IF
002210
002220     READ LOTE-FILE
002230         AT END MOVE "10" TO FS-LOTE
002240     END-READ.
002250
002260 P2100-FIM.
002270     EXIT.
002280
002290 END PROGRAM RELINVEN.
